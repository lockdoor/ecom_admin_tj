000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.            CANCELED-ORDER-LIST.
000300 AUTHOR.                MDS. MODIFIED BY SAH.
000400 INSTALLATION.          MDS DATA CENTER - BATCH PRODUCTION.
000500 DATE-WRITTEN.          05/30/1989.
000600 DATE-COMPILED.
000700 SECURITY.              COMPANY CONFIDENTIAL - RESTRICTED DIST.
000800
000900*****************************************************************
001000* LAYOUT OF THE SIDE FILE OF CANCELED KEYS USED TO SCREEN OUT   *
001100* CANCELED ORDERS (UNITS 1, 3) OR CANCELED ORDER ITEMS (UNIT 2) *
001200* ON THE THREE MARKETPLACE ORDER-BATCH JOBS.  THIS FILE IS      *
001300* OPTIONAL - AN ABSENT FILE MEANS NO EXCLUSIONS FOR THE RUN.    *
001400*****************************************************************
001500*-----------------------------------------------------------------
001600* CHANGE LOG
001700*-----------------------------------------------------------------
001800* DATE       BY   TKT#      DESCRIPTION
001900* 05/30/89   DWB  CR-0163   ORIGINAL LAYOUT - CANCELED MAIL-ORDER
002000*                           ORDER NUMBER LIST.
002100* 11/09/98   TLO  Y2K-0031  NO DATE FIELDS ON THIS RECORD - LOG
002200*                           ENTRY MADE FOR Y2K SIGN-OFF ONLY.
002300* 02/20/17   SAH  MK-1105   REPOINTED AT MARKETPLACE CANCEL-KEY
002400*                           EXPORT; KEY MAY NOW BE AN ORDER-ITEM
002500*                           ID (UNIT 2) RATHER THAN ORDER NUMBER.
002600* 08/14/19   SAH  MK-1191   FILE MADE OPTIONAL - MISSING FILE NO
002700*                           LONGER TREATED AS A RUN ABORT.
002750* 01/18/22   SAH  MK-1299   ADDED STANDALONE 77-LEVEL REC-COUNT
002760*                           AND EOF-SWITCH CARRIED FOR CALLERS.
002800*-----------------------------------------------------------------
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT CANCELED-FILE ASSIGN TO "CANCFILE"
003700         ORGANIZATION IS LINE SEQUENTIAL.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100 FD  CANCELED-FILE
004200     LABEL RECORD IS STANDARD
004300     RECORD CONTAINS 24 CHARACTERS
004400     DATA RECORD IS CN-RECORD.
004500
004600 01  CN-RECORD.
004700     05  CN-ORDER-SN                    PIC X(20).
004900     05  CN-ORDER-SN-HALVES REDEFINES CN-ORDER-SN.
005000*        LEGACY MAIL-ORDER NUMBER WAS A 10-BYTE BATCH/SEQUENCE
005100*        PAIR; KEPT AS A REDEFINE FOR OLD CONVERSION PROGRAMS.
005200         10  CN-OLD-BATCH-NBR           PIC X(10).
005300         10  CN-OLD-SEQUENCE-NBR        PIC X(10).
005400     05  CN-ORDER-ITEM-VIEW REDEFINES CN-ORDER-SN.
005500*        UNIT 2 STORES AN ORDER-ITEM-ID IN THIS SAME 20-BYTE
005600*        FIELD RATHER THAN AN ORDER NUMBER - SAME LAYOUT, ONLY
005700*        THE MEANING OF THE KEY DIFFERS BY CALLING PROGRAM.
005800         10  CN-ORDER-ITEM-ID           PIC X(20).
005900     05  CN-CHECK-DIGIT-AREA REDEFINES CN-ORDER-ITEM-VIEW.
006000*        A FEW OLDER WAREHOUSE FEEDS CARRY A TRAILING CHECK
006100*        DIGIT ON THE KEY - ALTERNATE VIEW FOR THOSE RUNS.
006200         10  FILLER                     PIC X(19).
006300         10  CN-CHECK-DIGIT             PIC X(01).
006350     05  FILLER                         PIC X(04).
006400
006500 WORKING-STORAGE SECTION.
006510*    MK-1299 - STANDALONE COUNTERS CARRIED FOR THE LOAD JOBS THAT
006520*    POINT AT THIS LAYOUT (BAT.TIP41/42/43 FOR THE CANCEL-KEY FILE).
006530 77  WS-CN-REC-COUNT               PIC S9(7) COMP VALUE ZERO.
006540 77  WS-CN-EOF-SWITCH              PIC X(01) VALUE 'N'.
006550     88  WS-CN-EOF                     VALUE 'Y'.
006560     88  WS-CN-NOT-EOF                 VALUE 'N'.
006600 PROCEDURE DIVISION.
006700     STOP RUN.
