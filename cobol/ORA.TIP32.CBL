000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.            PLATFORM-A-ORDER-DETAIL.
000300 AUTHOR.                MDS. MODIFIED BY SAH.
000400 INSTALLATION.          MDS DATA CENTER - BATCH PRODUCTION.
000500 DATE-WRITTEN.          03/11/1987.
000600 DATE-COMPILED.
000700 SECURITY.              COMPANY CONFIDENTIAL - RESTRICTED DIST.
000800
000900*****************************************************************
001000* LAYOUT OF THE MARKETPLACE-A ORDER EXPORT READ BY THE          *
001100* PLATFORM-A ORDER BATCH (BAT.TIP41).  ONE LINE PER ORDER/SKU;  *
001200* BUYER AND PLATFORM SHIP FEE ARE ORDER-LEVEL AND REPEAT ON     *
001300* EVERY LINE OF THE SAME ORDER NUMBER.                          *
001400*****************************************************************
001500*-----------------------------------------------------------------
001600* CHANGE LOG
001700*-----------------------------------------------------------------
001800* DATE       BY   TKT#      DESCRIPTION
001900* 03/11/87   RKF  CR-0118   ORIGINAL LAYOUT - MAIL-ORDER CATALOG
002000*                           ORDER LINE, SINGLE SHIP-FEE COLUMN.
002100* 05/30/89   DWB  CR-0163   SPLIT SHIP FEE INTO BUYER-PAID AND
002200*                           HOUSE-SUBSIDY COLUMNS.
002300* 11/09/98   TLO  Y2K-0031  SHIP-DATE EXPANDED TO 4-DIGIT YEAR.
002400* 02/20/17   SAH  MK-1102   REPOINTED AT MARKETPLACE-A ORDER
002500*                           EXPORT (WAS MAIL-ORDER CATALOG FILE).
002600* 04/03/17   SAH  MK-1119   ADDED VAT-REQUEST FLAG - MARKETPLACE
002700*                           BUYERS MAY ASK FOR A TAX INVOICE.
002800* 08/14/19   SAH  MK-1188   CANCEL-REASON WIDENED TO 30 BYTES -
002900*                           PLATFORM SENDS LONGER TEXT NOW.
002950* 01/18/22   SAH  MK-1299   ADDED STANDALONE 77-LEVEL REC-COUNT
002960*                           AND EOF-SWITCH CARRIED FOR CALLERS;
002970*                           CORRECTED RECORD CONTAINS TO 176.
003000*-----------------------------------------------------------------
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT ORDER-A-FILE ASSIGN TO "ORDERA"
003900         ORGANIZATION IS LINE SEQUENTIAL.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  ORDER-A-FILE
004400     LABEL RECORD IS STANDARD
004500     RECORD CONTAINS 176 CHARACTERS
004600     DATA RECORD IS OA-RECORD.
004700
004800 01  OA-RECORD.
004900     05  OA-ORDER-SN                   PIC X(20).
005000     05  OA-PARENT-SKU                 PIC X(20).
005100     05  OA-ITEM-NAME                  PIC X(40).
005200     05  OA-ORIG-PRICE                 PIC S9(7)V99.
005300     05  OA-SALE-PRICE                 PIC S9(7)V99.
005400     05  OA-QUANTITY                   PIC S9(5).
005500     05  OA-NET-PRICE                  PIC S9(7)V99.
005600     05  OA-SHIP-FEE-AREA.
005700         10  OA-BUYER-SHIP-FEE         PIC S9(7)V99.
005800         10  OA-PLATFORM-SHIP-FEE      PIC S9(7)V99.
005850     05  OA-PRE-1989-SHIP-FEE-AREA REDEFINES OA-SHIP-FEE-AREA.
005860*        BEFORE CR-0163 THE TWO SHIP-FEE COLUMNS WERE A SINGLE
005870*        COMBINED FEE.  REDEFINE KEPT FOR FORMAT-LEVEL REFERENCE.
005880         10  OA-COMBINED-SHIP-FEE      PIC S9(7)V99.
005890         10  FILLER                    PIC X(09).
005900     05  OA-VAT-REQUEST                PIC X(3).
006000         88  OA-VAT-REQUESTED              VALUE 'Yes'.
006050         88  OA-VAT-NOT-REQUESTED          VALUE 'No'.
006060     05  OA-PRE-2017-ORDER-AREA REDEFINES OA-VAT-REQUEST.
006070*        BEFORE MK-1119 THERE WAS NO VAT-REQUEST FLAG ON THE
006080*        CATALOG FILE; THIS POSITION WAS PART OF FILLER.
006090         10  FILLER                    PIC X(3).
006200     05  OA-SHIP-DATE                  PIC X(10).
006300     05  OA-SHIP-DATE-PARTS REDEFINES OA-SHIP-DATE.
006400         10  OA-SHIP-DATE-YYYY         PIC 9(4).
006500         10  FILLER                    PIC X.
006600         10  OA-SHIP-DATE-MM           PIC 9(2).
006700         10  FILLER                    PIC X.
006800         10  OA-SHIP-DATE-DD           PIC 9(2).
006900     05  OA-CANCEL-REASON              PIC X(30).
007900     05  FILLER                        PIC X(03).
008000
008100 WORKING-STORAGE SECTION.
008110*    MK-1299 - STANDALONE COUNTERS CARRIED FOR THE LOAD JOB THAT
008120*    POINTS AT THIS LAYOUT (BAT.TIP41 FOR THE ORDER-A DETAIL).
008130 77  WS-OA-REC-COUNT               PIC S9(7) COMP VALUE ZERO.
008140 77  WS-OA-EOF-SWITCH              PIC X(01) VALUE 'N'.
008150     88  WS-OA-EOF                     VALUE 'Y'.
008160     88  WS-OA-NOT-EOF                 VALUE 'N'.
008200 PROCEDURE DIVISION.
008300     STOP RUN.
