000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.            PAYOUT-RECONCILE-BATCH.
000300 AUTHOR.                MDS. MODIFIED BY SAH.
000400 INSTALLATION.          MDS DATA CENTER - BATCH PRODUCTION.
000500 DATE-WRITTEN.          06/04/2003.
000600 DATE-COMPILED.
000700 SECURITY.              COMPANY CONFIDENTIAL - RESTRICTED DIST.
000800
000900*****************************************************************
001000* ORIGINALLY THE BANK ACH SETTLEMENT MATCH-BACK RUN.  REPOINTED  *
001100* IN 2017 AT THE MARKETPLACE PAYOUT TRANSACTION REPORT.  MATCHES *
001200* PAYOUT ROWS TO THE ADMIN PER-ORDER FINANCE SUMMARY BY ORDER    *
001300* NUMBER, STAMPS BOTH SIDES, AND REPORTS MATCH PROGRESS.  SEE    *
001400* RPT.R00874 AND RPT.R00873 FOR THE RECORD LAYOUTS RESTATED      *
001500* BELOW.                                                          *
001600*****************************************************************
001700*-----------------------------------------------------------------
001800* CHANGE LOG
001900*-----------------------------------------------------------------
002000* DATE       BY   TKT#      DESCRIPTION
002100* 06/04/03   JRP  CR-0346   ORIGINAL RELEASE - BANK ACH SETTLEMENT
002200*                           MATCH-BACK AGAINST CATALOG FINANCE
002300*                           SUMMARY.
002400* 11/09/98   TLO  Y2K-0031  NO DATE ARITHMETIC IN THIS RUN - ENTRY
002500*                           MADE FOR Y2K SIGN-OFF ONLY (LOG KEPT
002600*                           IN SUITE DATE ORDER, NOT THIS FILE).
002700* 02/20/17   SAH  MK-1109   REPOINTED AT MARKETPLACE PAYOUT REPORT
002800*                           (WAS BANK ACH SETTLEMENT).
002900* 07/11/19   SAH  MK-1176   ADDED TWO-WAY MATCH-BACK STAMP AND
003000*                           BR-10 PROGRESS CLASSIFICATION.
003100* 10/02/19   SAH  MK-1205   ADDED DUPLICATE-MATCH GUARD ON BOTH
003200*                           SIDES, WITH UPSI-1 ALLOW-REPLACE.
003300* 03/02/21   SAH  MK-1261   ADDED UPSI-0 DRY-RUN SWITCH - REPORT
003400*                           ONLY, NO FILE REWRITE.
003450* 01/18/22   SAH  MK-1299   SUBSCRIPTS AND STANDALONE COUNTERS
003460*                           RESTATED AS 77-LEVEL ITEMS PER THE
003470*                           STANDARDS DESK AUDIT.
003500*-----------------------------------------------------------------
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 ON STATUS IS WS-DRY-RUN-REQUESTED                     MK-1261 
004200            OFF STATUS IS WS-DRY-RUN-NOT-REQUESTED
004300     UPSI-1 ON STATUS IS WS-ALLOW-REPLACE-REQUESTED               MK-1205 
004400            OFF STATUS IS WS-ALLOW-REPLACE-NOT-REQUESTED.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT PAYOUT-FILE ASSIGN TO "PAYOUT"
004800         ORGANIZATION IS LINE SEQUENTIAL.
004900
005000     SELECT FINANCE-OUT-FILE ASSIGN TO "FINOUT"
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  PAYOUT-FILE
005600     LABEL RECORD IS STANDARD
005700     RECORD CONTAINS 217 CHARACTERS
005800     DATA RECORD IS PR-RECORD.
005900 01  PR-RECORD.
006000     05  PR-TXN-DATE                    PIC X(10).
006100     05  PR-TXN-DATE-PARTS REDEFINES PR-TXN-DATE.
006200         10  PR-TXN-DATE-YYYY           PIC 9(4).
006300         10  FILLER                     PIC X.
006400         10  PR-TXN-DATE-MM             PIC 9(2).
006500         10  FILLER                     PIC X.
006600         10  PR-TXN-DATE-DD             PIC 9(2).
006700     05  PR-TXN-TYPE                    PIC X(30).
006800     05  PR-DESCRIPTION                 PIC X(40).
006900     05  PR-ORDER-SN                    PIC X(20).
007000     05  PR-TXN-MODE                    PIC X(20).
007100     05  PR-AMOUNT                      PIC S9(9)V99.
007200     05  PR-STATUS                      PIC X(12).
007300     05  PR-BALANCE                     PIC S9(9)V99.
007400     05  PR-ADMIN-FILE                  PIC X(30).
007410     05  PR-PRE-2019-ADMIN-AREA REDEFINES PR-ADMIN-FILE.
007420*        BEFORE MK-1176 THIS WAS PLAIN FILLER - NO RECONCILE
007430*        MATCH-BACK PROGRAM EXISTED YET.
007440         10  FILLER                     PIC X(30).
007500     05  PR-MATCHED-AMOUNT-AREA.
007600         10  PR-NET-PRICE               PIC S9(9)V99.
007700         10  PR-BUYER-SHIP-FEE          PIC S9(9)V99.
007800         10  PR-PLATFORM-SHIP-FEE       PIC S9(9)V99.
008300     05  PR-PRE-2019-MATCHED-AREA REDEFINES
008350             PR-MATCHED-AMOUNT-AREA.
008400         10  FILLER                     PIC X(33).
008500
008600 FD  FINANCE-OUT-FILE
008700     LABEL RECORD IS STANDARD
008800     RECORD CONTAINS 83 CHARACTERS
008900     DATA RECORD IS FN-RECORD.
009000 01  FN-RECORD.
009100     05  FN-ORDER-SN                    PIC X(20).
009200         88  FN-TOTAL-LINE                  VALUE 'TOTAL'.
009300     05  FN-AMOUNT-AREA.
009400         10  FN-AMOUNT-1                 PIC S9(9)V99.
009500         10  FN-AMOUNT-2                 PIC S9(9)V99.
009600         10  FN-AMOUNT-3                 PIC S9(9)V99.
009610     05  FN-PRE-1991-AMOUNT-AREA REDEFINES FN-AMOUNT-AREA.
009620*        BEFORE CR-0209 THE LINE CARRIED ONLY TWO AMOUNTS.
009630         10  FN-OLD-AMOUNT-1             PIC S9(9)V99.
009640         10  FN-OLD-AMOUNT-2             PIC S9(9)V99.
009650         10  FILLER                      PIC X(11).
009700     05  FN-REPORTED-FILE                PIC X(30).
009710     05  FN-PRE-2019-REPORTED-AREA REDEFINES FN-REPORTED-FILE.
009720*        BEFORE MK-1175 THIS WAS UNUSED FILLER - NO RECONCILE
009730*        MATCH-BACK PROGRAM EXISTED YET.
009740         10  FILLER                      PIC X(30).
010700
010800 WORKING-STORAGE SECTION.
010900 01  WS-SWITCHES.
011000     05  WS-DUPLICATE-ERROR-FOUND       PIC X(3) VALUE 'NO '.
011100     05  WS-ADMIN-DUP-ERROR-FOUND       PIC X(3) VALUE 'NO '.
011200     05  WS-FOUND-SW                    PIC X(3).
011300
011400 77  WS-ADMIN-FILE-NAME                PIC X(30) VALUE 'FINOUT'.
011500 77  WS-PAYOUT-FILE-NAME               PIC X(30) VALUE 'PAYOUT'.
011600
011700*    MK-1299 - SUBSCRIPTS RESTATED AS STANDALONE 77-LEVEL ITEMS,
011800 77  WS-PR-IDX                     PIC S9(4) COMP.
011900 77  WS-FN-IDX                     PIC S9(4) COMP.
012000 77  WS-DUP-IDX                    PIC S9(4) COMP.
012100
012200 01  WS-PAYOUT-TABLE.
012300     05  PT-ENTRY OCCURS 500 TIMES.
012400         10  PT-TXN-DATE                PIC X(10).
012500         10  PT-TXN-TYPE                PIC X(30).
012600         10  PT-DESCRIPTION             PIC X(40).
012700         10  PT-ORDER-SN                PIC X(20).
012800         10  PT-TXN-MODE                PIC X(20).
012900         10  PT-AMOUNT                  PIC S9(9)V99.
013000         10  PT-STATUS                  PIC X(12).
013100         10  PT-BALANCE                 PIC S9(9)V99.
013200         10  PT-ADMIN-FILE              PIC X(30).
013300         10  PT-NET-PRICE               PIC S9(9)V99.
013400         10  PT-BUYER-SHIP-FEE          PIC S9(9)V99.
013500         10  PT-PLATFORM-SHIP-FEE       PIC S9(9)V99.
013600 77  WS-PAYOUT-COUNT                   PIC S9(4) COMP VALUE ZERO.
013700 77  WS-PAYOUT-MATCHED-INITIAL         PIC S9(4) COMP VALUE ZERO.
013800 77  WS-PAYOUT-MATCH-COUNT             PIC S9(4) COMP VALUE ZERO.
013900
014000 01  WS-ADMIN-TABLE.
014100     05  AT-ENTRY OCCURS 500 TIMES.
014200         10  AT-ORDER-SN                PIC X(20).
014300         10  AT-AMOUNT-1                PIC S9(9)V99.
014400         10  AT-AMOUNT-2                PIC S9(9)V99.
014500         10  AT-AMOUNT-3                PIC S9(9)V99.
014600         10  AT-REPORTED-FILE           PIC X(30).
014700 77  WS-ADMIN-COUNT                    PIC S9(4) COMP VALUE ZERO.
014800
014900 01  WS-DUP-LIST.
015000     05  DL-ORDER-SN OCCURS 5 TIMES     PIC X(20).
015100 77  WS-DUP-COUNT                      PIC S9(4) COMP VALUE ZERO.
015200
015300 77  WS-MATCH-PERCENT                  PIC S9(3)V99 VALUE ZERO.
015400 77  WS-MATCH-CLASS                    PIC X(14)    VALUE SPACES.
015500 77  WS-TOTAL-1                        PIC S9(9)V99 VALUE ZERO.
015600 77  WS-TOTAL-2                        PIC S9(9)V99 VALUE ZERO.
015700 77  WS-TOTAL-3                        PIC S9(9)V99 VALUE ZERO.
015800 77  WS-UNMATCHED-COUNT                PIC S9(4) COMP VALUE ZERO.
015900
016000 77  WS-MESSAGE-LINE                   PIC X(80).
016100
016200 PROCEDURE DIVISION.
016300
016400*    NOTE - ALL TABLE SCANS IN THIS PROGRAM LOOP BY GO TO WITHIN
016500*    THE OWNING PARAGRAPH'S RANGE, NOT BY INLINE PERFORM.
016600
016700 0000-MAINLINE.
016800     PERFORM 1000-LOAD-PAYOUT-TABLE THRU 1000-EXIT.
016900     PERFORM 1100-LOAD-ADMIN-TABLE THRU 1100-EXIT.
017000     PERFORM 2000-REPORT-INITIAL-PROGRESS THRU 2000-EXIT.
017100     PERFORM 3000-CHECK-PAYOUT-DUPLICATES THRU 3000-EXIT.
017200     IF WS-DUPLICATE-ERROR-FOUND = 'YES'
017300         STOP RUN
017400     END-IF.
017500     PERFORM 4000-MATCH-PAYOUT-TO-ADMIN THRU 4000-EXIT.
017600     IF WS-PAYOUT-MATCH-COUNT = ZERO
017700         DISPLAY 'BAT.TIP44 - NO PAYOUT ROWS MATCHED.  NO '
017800                 'UPDATES MADE.'
017900         STOP RUN
018000     END-IF.
018100     PERFORM 5000-CHECK-ADMIN-DUPLICATES THRU 5000-EXIT.
018200     IF WS-ADMIN-DUP-ERROR-FOUND = 'YES'
018300         STOP RUN
018400     END-IF.
018500     PERFORM 5100-REVERSE-MARK-ADMIN THRU 5100-EXIT.
018600     PERFORM 6000-RECOMPUTE-ADMIN-TOTAL THRU 6000-EXIT.
018700     IF WS-DRY-RUN-REQUESTED                                      MK-1261 
018800         DISPLAY 'BAT.TIP44 - DRY RUN - FILES NOT REWRITTEN.'
018900     ELSE
019000         PERFORM 7000-REWRITE-PAYOUT THRU 7000-EXIT
019100         PERFORM 7100-REWRITE-ADMIN THRU 7100-EXIT
019200     END-IF.
019300     PERFORM 8000-REPORT-FINAL-COUNTS THRU 8000-EXIT.
019400     STOP RUN.
019500
019600 1000-LOAD-PAYOUT-TABLE.
019700     OPEN INPUT PAYOUT-FILE.
019800 1000-READ.
019900     READ PAYOUT-FILE
020000         AT END
020100             GO TO 1000-DONE.
020200     ADD 1 TO WS-PAYOUT-COUNT.
020300     MOVE PR-TXN-DATE           TO PT-TXN-DATE(WS-PAYOUT-COUNT).
020400     MOVE PR-TXN-TYPE           TO PT-TXN-TYPE(WS-PAYOUT-COUNT).
020500     MOVE PR-DESCRIPTION        TO
020550             PT-DESCRIPTION(WS-PAYOUT-COUNT).
020600     MOVE PR-ORDER-SN           TO PT-ORDER-SN(WS-PAYOUT-COUNT).
020700     MOVE PR-TXN-MODE           TO PT-TXN-MODE(WS-PAYOUT-COUNT).
020800     MOVE PR-AMOUNT             TO PT-AMOUNT(WS-PAYOUT-COUNT).
020900     MOVE PR-STATUS             TO PT-STATUS(WS-PAYOUT-COUNT).
021000     MOVE PR-BALANCE            TO PT-BALANCE(WS-PAYOUT-COUNT).
021100     MOVE PR-ADMIN-FILE         TO PT-ADMIN-FILE(WS-PAYOUT-COUNT).
021200     MOVE PR-NET-PRICE          TO PT-NET-PRICE(WS-PAYOUT-COUNT).
021300     MOVE PR-BUYER-SHIP-FEE     TO
021400             PT-BUYER-SHIP-FEE(WS-PAYOUT-COUNT).
021500     MOVE PR-PLATFORM-SHIP-FEE  TO
021600             PT-PLATFORM-SHIP-FEE(WS-PAYOUT-COUNT).
021700     GO TO 1000-READ.
021800 1000-DONE.
021900     CLOSE PAYOUT-FILE.
022000 1000-EXIT.
022100     EXIT.
022200
022300 1100-LOAD-ADMIN-TABLE.
022400     OPEN INPUT FINANCE-OUT-FILE.
022500 1100-READ.
022600     READ FINANCE-OUT-FILE
022700         AT END
022800             GO TO 1100-DONE.
022900     IF FN-TOTAL-LINE
023000         GO TO 1100-READ
023100     END-IF.
023200     ADD 1 TO WS-ADMIN-COUNT.
023300     MOVE FN-ORDER-SN        TO AT-ORDER-SN(WS-ADMIN-COUNT).
023400     MOVE FN-AMOUNT-1        TO AT-AMOUNT-1(WS-ADMIN-COUNT).
023500     MOVE FN-AMOUNT-2        TO AT-AMOUNT-2(WS-ADMIN-COUNT).
023600     MOVE FN-AMOUNT-3        TO AT-AMOUNT-3(WS-ADMIN-COUNT).
023700     MOVE FN-REPORTED-FILE   TO AT-REPORTED-FILE(WS-ADMIN-COUNT).
023800     GO TO 1100-READ.
023900 1100-DONE.
024000     CLOSE FINANCE-OUT-FILE.
024100 1100-EXIT.
024200     EXIT.
024300
024400 2000-REPORT-INITIAL-PROGRESS.
024500*    BR-10 - MATCH PERCENT AND HIGH/MEDIUM/LOW CLASSIFICATION.
024600     MOVE ZERO TO WS-PAYOUT-MATCHED-INITIAL.
024700     MOVE 1 TO WS-PR-IDX.
024800 2000-SCAN.
024900     IF WS-PR-IDX > WS-PAYOUT-COUNT
025000         GO TO 2000-SCAN-DONE
025100     END-IF.
025200     IF PT-ADMIN-FILE(WS-PR-IDX) NOT = SPACES
025300         ADD 1 TO WS-PAYOUT-MATCHED-INITIAL
025400     END-IF.
025500     ADD 1 TO WS-PR-IDX.
025600     GO TO 2000-SCAN.
025700 2000-SCAN-DONE.
025800     IF WS-PAYOUT-COUNT = ZERO
025900         MOVE ZERO TO WS-MATCH-PERCENT
026000     ELSE
026100         COMPUTE WS-MATCH-PERCENT ROUNDED =
026200                 WS-PAYOUT-MATCHED-INITIAL / WS-PAYOUT-COUNT * 100
026300     END-IF.
026400     IF WS-MATCH-PERCENT >= 80
026500         MOVE 'HIGH (GREEN)' TO WS-MATCH-CLASS
026600     ELSE
026700         IF WS-MATCH-PERCENT >= 50
026800             MOVE 'MEDIUM (YELLOW)' TO WS-MATCH-CLASS
026900         ELSE
027000             MOVE 'LOW (RED)' TO WS-MATCH-CLASS
027100         END-IF
027200     END-IF.
027300     DISPLAY 'BAT.TIP44 - INITIAL MATCH '
027350             WS-PAYOUT-MATCHED-INITIAL ' OF ' WS-PAYOUT-COUNT
027400             ' (' WS-MATCH-PERCENT '%) ' WS-MATCH-CLASS.
027600 2000-EXIT.
027700     EXIT.
027800
027900 3000-CHECK-PAYOUT-DUPLICATES.
028000*    STEP 3 - AN ADMIN ORDER ALREADY SHOWING AS MATCHED ON THE
028100*    PAYOUT SIDE IS A DUPLICATE-RUN CONDITION.
028200     MOVE ZERO TO WS-DUP-COUNT.
028300     MOVE 1 TO WS-FN-IDX.
028400 3000-SCAN.
028500     IF WS-FN-IDX > WS-ADMIN-COUNT
028600         GO TO 3000-SCAN-DONE
028700     END-IF.
028800     PERFORM 3100-FIND-MATCHED-PAYOUT THRU 3100-EXIT.
028900     IF WS-FOUND-SW = 'YES'
029000         IF WS-ALLOW-REPLACE-REQUESTED                            MK-1205 
029100             MOVE SPACES TO PT-ADMIN-FILE(WS-PR-IDX)
029200             MOVE ZERO   TO PT-NET-PRICE(WS-PR-IDX)
029300             MOVE ZERO   TO PT-BUYER-SHIP-FEE(WS-PR-IDX)
029400             MOVE ZERO   TO PT-PLATFORM-SHIP-FEE(WS-PR-IDX)
029500         ELSE
029600             IF WS-DUP-COUNT < 5
029700                 ADD 1 TO WS-DUP-COUNT
029800                 MOVE AT-ORDER-SN(WS-FN-IDX)
029900                         TO DL-ORDER-SN(WS-DUP-COUNT)
030000             END-IF
030100             MOVE 'YES' TO WS-DUPLICATE-ERROR-FOUND
030200         END-IF
030300     END-IF.
030400     ADD 1 TO WS-FN-IDX.
030500     GO TO 3000-SCAN.
030600 3000-SCAN-DONE.
030700     IF WS-DUPLICATE-ERROR-FOUND = 'YES'
030800         DISPLAY 'BAT.TIP44 - DUPLICATE MATCH - ORDERS ALREADY '
030900                 'MARKED ON THE PAYOUT SIDE (UP TO 5 SHOWN):'
031000         MOVE 1 TO WS-DUP-IDX
031100         PERFORM 3200-DISPLAY-DUP-LIST THRU 3200-EXIT
031200     END-IF.
031300 3000-EXIT.
031400     EXIT.
031500
031600 3100-FIND-MATCHED-PAYOUT.
031700     MOVE 'NO ' TO WS-FOUND-SW.
031800     MOVE 1 TO WS-PR-IDX.
031900 3100-SCAN.
032000     IF WS-PR-IDX > WS-PAYOUT-COUNT
032100         GO TO 3100-EXIT
032200     END-IF.
032300     IF PT-ORDER-SN(WS-PR-IDX) = AT-ORDER-SN(WS-FN-IDX)
032400     AND PT-ADMIN-FILE(WS-PR-IDX) NOT = SPACES
032500         MOVE 'YES' TO WS-FOUND-SW
032600         GO TO 3100-EXIT
032700     END-IF.
032800     ADD 1 TO WS-PR-IDX.
032900     GO TO 3100-SCAN.
033000 3100-EXIT.
033100     EXIT.
033200
033300 3200-DISPLAY-DUP-LIST.
033400     IF WS-DUP-IDX > WS-DUP-COUNT
033500         GO TO 3200-EXIT
033600     END-IF.
033700     DISPLAY '     ' DL-ORDER-SN(WS-DUP-IDX).
033800     ADD 1 TO WS-DUP-IDX.
033900     GO TO 3200-DISPLAY-DUP-LIST.
034000 3200-EXIT.
034100     EXIT.
034200
034300 4000-MATCH-PAYOUT-TO-ADMIN.
034400     MOVE ZERO TO WS-PAYOUT-MATCH-COUNT.
034500     MOVE 1 TO WS-PR-IDX.
034600 4000-SCAN.
034700     IF WS-PR-IDX > WS-PAYOUT-COUNT
034800         GO TO 4000-EXIT
034900     END-IF.
035000     PERFORM 4100-FIND-ADMIN-ROW THRU 4100-EXIT.
035100     IF WS-FOUND-SW = 'YES'
035200         MOVE WS-ADMIN-FILE-NAME   TO PT-ADMIN-FILE(WS-PR-IDX)
035300         MOVE AT-AMOUNT-1(WS-FN-IDX) TO PT-NET-PRICE(WS-PR-IDX)
035400         MOVE AT-AMOUNT-2(WS-FN-IDX) TO
035500                 PT-BUYER-SHIP-FEE(WS-PR-IDX)
035600         MOVE AT-AMOUNT-3(WS-FN-IDX) TO
035700                 PT-PLATFORM-SHIP-FEE(WS-PR-IDX)
035800         ADD 1 TO WS-PAYOUT-MATCH-COUNT
035900     END-IF.
036000     ADD 1 TO WS-PR-IDX.
036100     GO TO 4000-SCAN.
036200 4000-EXIT.
036300     EXIT.
036400
036500 4100-FIND-ADMIN-ROW.
036600     MOVE 'NO ' TO WS-FOUND-SW.
036700     MOVE 1 TO WS-FN-IDX.
036800 4100-SCAN.
036900     IF WS-FN-IDX > WS-ADMIN-COUNT
037000         GO TO 4100-EXIT
037100     END-IF.
037200     IF AT-ORDER-SN(WS-FN-IDX) = PT-ORDER-SN(WS-PR-IDX)
037300         MOVE 'YES' TO WS-FOUND-SW
037400         GO TO 4100-EXIT
037500     END-IF.
037600     ADD 1 TO WS-FN-IDX.
037700     GO TO 4100-SCAN.
037800 4100-EXIT.
037900     EXIT.
038000
038100 5000-CHECK-ADMIN-DUPLICATES.
038200*    STEP 5 - MIRROR OF STEP 3 ON THE ADMIN SIDE; AN ADMIN ROW
038300*    ABOUT TO BE REVERSE-MARKED MAY ALREADY CARRY A REPORT STAMP
038400*    FROM AN EARLIER RUN.
038500     MOVE ZERO TO WS-DUP-COUNT.
038600     MOVE 1 TO WS-PR-IDX.
038700 5000-SCAN.
038800     IF WS-PR-IDX > WS-PAYOUT-COUNT
038900         GO TO 5000-SCAN-DONE
039000     END-IF.
039100     IF PT-ADMIN-FILE(WS-PR-IDX) = SPACES
039200         ADD 1 TO WS-PR-IDX
039300         GO TO 5000-SCAN
039400     END-IF.
039500     PERFORM 4100-FIND-ADMIN-ROW THRU 4100-EXIT.
039600     IF WS-FOUND-SW = 'YES'
039700     AND AT-REPORTED-FILE(WS-FN-IDX) NOT = SPACES
039800         IF WS-ALLOW-REPLACE-REQUESTED                            MK-1205 
039900             MOVE SPACES TO AT-REPORTED-FILE(WS-FN-IDX)
040000         ELSE
040100             IF WS-DUP-COUNT < 5
040200                 ADD 1 TO WS-DUP-COUNT
040300                 MOVE AT-ORDER-SN(WS-FN-IDX)
040400                         TO DL-ORDER-SN(WS-DUP-COUNT)
040500             END-IF
040600             MOVE 'YES' TO WS-ADMIN-DUP-ERROR-FOUND
040700         END-IF
040800     END-IF.
040900     ADD 1 TO WS-PR-IDX.
041000     GO TO 5000-SCAN.
041100 5000-SCAN-DONE.
041200     IF WS-ADMIN-DUP-ERROR-FOUND = 'YES'
041300         DISPLAY 'BAT.TIP44 - DUPLICATE MATCH - ORDERS ALREADY '
041400                 'MARKED ON THE ADMIN SIDE (UP TO 5 SHOWN):'
041500         MOVE 1 TO WS-DUP-IDX
041600         PERFORM 3200-DISPLAY-DUP-LIST THRU 3200-EXIT
041700     END-IF.
041800 5000-EXIT.
041900     EXIT.
042000
042100 5100-REVERSE-MARK-ADMIN.
042200     MOVE 1 TO WS-PR-IDX.
042300 5100-SCAN.
042400     IF WS-PR-IDX > WS-PAYOUT-COUNT
042500         GO TO 5100-EXIT
042600     END-IF.
042700     IF PT-ADMIN-FILE(WS-PR-IDX) = SPACES
042800         ADD 1 TO WS-PR-IDX
042900         GO TO 5100-SCAN
043000     END-IF.
043100     PERFORM 4100-FIND-ADMIN-ROW THRU 4100-EXIT.
043200     IF WS-FOUND-SW = 'YES'
043300         MOVE WS-PAYOUT-FILE-NAME TO AT-REPORTED-FILE(WS-FN-IDX)
043400     END-IF.
043500     ADD 1 TO WS-PR-IDX.
043600     GO TO 5100-SCAN.
043700 5100-EXIT.
043800     EXIT.
043900
044000 6000-RECOMPUTE-ADMIN-TOTAL.
044100     MOVE ZERO TO WS-TOTAL-1.
044200     MOVE ZERO TO WS-TOTAL-2.
044300     MOVE ZERO TO WS-TOTAL-3.
044400     MOVE 1 TO WS-FN-IDX.
044500 6000-SCAN.
044600     IF WS-FN-IDX > WS-ADMIN-COUNT
044700         GO TO 6000-EXIT
044800     END-IF.
044900     ADD AT-AMOUNT-1(WS-FN-IDX) TO WS-TOTAL-1.
045000     ADD AT-AMOUNT-2(WS-FN-IDX) TO WS-TOTAL-2.
045100     ADD AT-AMOUNT-3(WS-FN-IDX) TO WS-TOTAL-3.
045200     ADD 1 TO WS-FN-IDX.
045300     GO TO 6000-SCAN.
045400 6000-EXIT.
045500     EXIT.
045600
045700 7000-REWRITE-PAYOUT.
045800     OPEN OUTPUT PAYOUT-FILE.
045900     MOVE 1 TO WS-PR-IDX.
046000 7000-SCAN.
046100     IF WS-PR-IDX > WS-PAYOUT-COUNT
046200         GO TO 7000-DONE
046300     END-IF.
046400     MOVE PT-TXN-DATE(WS-PR-IDX)          TO PR-TXN-DATE.
046500     MOVE PT-TXN-TYPE(WS-PR-IDX)          TO PR-TXN-TYPE.
046600     MOVE PT-DESCRIPTION(WS-PR-IDX)       TO PR-DESCRIPTION.
046700     MOVE PT-ORDER-SN(WS-PR-IDX)          TO PR-ORDER-SN.
046800     MOVE PT-TXN-MODE(WS-PR-IDX)          TO PR-TXN-MODE.
046900     MOVE PT-AMOUNT(WS-PR-IDX)            TO PR-AMOUNT.
047000     MOVE PT-STATUS(WS-PR-IDX)            TO PR-STATUS.
047100     MOVE PT-BALANCE(WS-PR-IDX)           TO PR-BALANCE.
047200     MOVE PT-ADMIN-FILE(WS-PR-IDX)        TO PR-ADMIN-FILE.
047300     MOVE PT-NET-PRICE(WS-PR-IDX)         TO PR-NET-PRICE.
047400     MOVE PT-BUYER-SHIP-FEE(WS-PR-IDX)    TO PR-BUYER-SHIP-FEE.
047500     MOVE PT-PLATFORM-SHIP-FEE(WS-PR-IDX) TO PR-PLATFORM-SHIP-FEE.
047600     WRITE PR-RECORD.
047700     ADD 1 TO WS-PR-IDX.
047800     GO TO 7000-SCAN.
047900 7000-DONE.
048000     CLOSE PAYOUT-FILE.
048100 7000-EXIT.
048200     EXIT.
048300
048400 7100-REWRITE-ADMIN.
048500     OPEN OUTPUT FINANCE-OUT-FILE.
048600     MOVE 1 TO WS-FN-IDX.
048700 7100-SCAN.
048800     IF WS-FN-IDX > WS-ADMIN-COUNT
048900         GO TO 7100-DONE
049000     END-IF.
049100     MOVE AT-ORDER-SN(WS-FN-IDX)      TO FN-ORDER-SN.
049200     MOVE AT-AMOUNT-1(WS-FN-IDX)      TO FN-AMOUNT-1.
049300     MOVE AT-AMOUNT-2(WS-FN-IDX)      TO FN-AMOUNT-2.
049400     MOVE AT-AMOUNT-3(WS-FN-IDX)      TO FN-AMOUNT-3.
049500     MOVE AT-REPORTED-FILE(WS-FN-IDX) TO FN-REPORTED-FILE.
049600     WRITE FN-RECORD.
049700     ADD 1 TO WS-FN-IDX.
049800     GO TO 7100-SCAN.
049900 7100-DONE.
050000     MOVE 'TOTAL'    TO FN-ORDER-SN.
050100     MOVE WS-TOTAL-1 TO FN-AMOUNT-1.
050200     MOVE WS-TOTAL-2 TO FN-AMOUNT-2.
050300     MOVE WS-TOTAL-3 TO FN-AMOUNT-3.
050400     MOVE SPACES     TO FN-REPORTED-FILE.
050500     WRITE FN-RECORD.
050600     CLOSE FINANCE-OUT-FILE.
050700 7100-EXIT.
050800     EXIT.
050900
051000 8000-REPORT-FINAL-COUNTS.
051100     MOVE ZERO TO WS-UNMATCHED-COUNT.
051200     MOVE 1 TO WS-PR-IDX.
051300 8000-SCAN.
051400     IF WS-PR-IDX > WS-PAYOUT-COUNT
051500         GO TO 8000-SCAN-DONE
051600     END-IF.
051700     IF PT-ADMIN-FILE(WS-PR-IDX) = SPACES
051800         ADD 1 TO WS-UNMATCHED-COUNT
051900     END-IF.
052000     ADD 1 TO WS-PR-IDX.
052100     GO TO 8000-SCAN.
052200 8000-SCAN-DONE.
052300     DISPLAY 'BAT.TIP44 - MATCHED THIS RUN: '
052400             WS-PAYOUT-MATCH-COUNT '  REMAINING UNMATCHED: '
052500             WS-UNMATCHED-COUNT.
052600 8000-EXIT.
052700     EXIT.
