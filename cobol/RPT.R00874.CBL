000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.            874-REPORT.
000300 AUTHOR.                MDS. MODIFIED BY SAH.
000400 INSTALLATION.          MDS DATA CENTER - BATCH PRODUCTION.
000500 DATE-WRITTEN.          06/04/2003.
000600 DATE-COMPILED.
000700 SECURITY.              COMPANY CONFIDENTIAL - RESTRICTED DIST.
000800
000900*****************************************************************
001000* LAYOUT OF THE MARKETPLACE PAYOUT TRANSACTION REPORT READ AND  *
001100* REWRITTEN BY THE PAYOUT RECONCILE BATCH (BAT.TIP44).  MATCHED *
001200* ROWS CARRY PR-ADMIN-FILE PLUS THREE AMOUNTS COPIED FROM THE   *
001300* MATCHING ADMIN FINANCE-SUMMARY RECORD (873-REPORT LAYOUT).    *
001400*****************************************************************
001500*-----------------------------------------------------------------
001600* CHANGE LOG
001700*-----------------------------------------------------------------
001800* DATE       BY   TKT#      DESCRIPTION
001900* 06/04/03   JRP  CR-0346   ORIGINAL LAYOUT - BANK ACH SETTLEMENT
002000*                           TRANSACTION REPORT FOR CATALOG DESK.
002100* 11/09/98   TLO  Y2K-0031  NO DATE FIELDS REQUIRE EXPANSION ON
002200*                           THIS RECORD - ENTRY MADE FOR Y2K
002300*                           SIGN-OFF ONLY (LOG KEPT IN DATE
002400*                           ORDER OF THE SUITE, NOT THIS FILE).
002500* 02/20/17   SAH  MK-1109   REPOINTED AT MARKETPLACE PAYOUT
002600*                           REPORT (WAS BANK ACH SETTLEMENT).
002700* 07/11/19   SAH  MK-1176   ADDED PR-ADMIN-FILE AND THE THREE
002800*                           COPIED-AMOUNT COLUMNS FOR RECONCILE
002900*                           MATCH-BACK (BAT.TIP44).
002950* 01/18/22   SAH  MK-1299   ADDED STANDALONE 77-LEVEL REC-COUNT
002960*                           AND EOF-SWITCH CARRIED FOR CALLERS.
003000*-----------------------------------------------------------------
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT PAYOUT-FILE ASSIGN TO "PAYOUT"
003900         ORGANIZATION IS LINE SEQUENTIAL.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  PAYOUT-FILE
004400     LABEL RECORD IS STANDARD
004500     RECORD CONTAINS 217 CHARACTERS
004600     DATA RECORD IS PR-RECORD.
004700
004800 01  PR-RECORD.
004900     05  PR-TXN-DATE                    PIC X(10).
005000     05  PR-TXN-DATE-PARTS REDEFINES PR-TXN-DATE.
005100         10  PR-TXN-DATE-YYYY           PIC 9(4).
005200         10  FILLER                     PIC X.
005300         10  PR-TXN-DATE-MM             PIC 9(2).
005400         10  FILLER                     PIC X.
005500         10  PR-TXN-DATE-DD             PIC 9(2).
005600     05  PR-TXN-TYPE                    PIC X(30).
005700     05  PR-DESCRIPTION                 PIC X(40).
005800     05  PR-ORDER-SN                    PIC X(20).
005900     05  PR-TXN-MODE                    PIC X(20).
006000     05  PR-AMOUNT                      PIC S9(9)V99.
006100     05  PR-STATUS                      PIC X(12).
006200     05  PR-BALANCE                     PIC S9(9)V99.
006300     05  PR-ADMIN-FILE                  PIC X(30).
006310     05  PR-PRE-2019-ADMIN-AREA REDEFINES PR-ADMIN-FILE.
006320*        BEFORE MK-1176 THIS WAS PLAIN FILLER - NO RECONCILE
006330*        MATCH-BACK PROGRAM EXISTED YET.
006340         10  FILLER                     PIC X(30).
006400     05  PR-MATCHED-AMOUNT-AREA.
006500         10  PR-NET-PRICE               PIC S9(9)V99.
006600         10  PR-BUYER-SHIP-FEE          PIC S9(9)V99.
006700         10  PR-PLATFORM-SHIP-FEE       PIC S9(9)V99.
007200     05  PR-PRE-2019-MATCHED-AREA REDEFINES
007250             PR-MATCHED-AMOUNT-AREA.
007300         10  FILLER                     PIC X(33).
007400
007500 WORKING-STORAGE SECTION.
007510*    MK-1299 - STANDALONE COUNTERS CARRIED FOR THE LOAD JOB THAT
007520*    POINTS AT THIS LAYOUT (BAT.TIP44 FOR PAYOUT-FILE).
007530 77  WS-PR-REC-COUNT               PIC S9(7) COMP VALUE ZERO.
007540 77  WS-PR-EOF-SWITCH              PIC X(01) VALUE 'N'.
007550     88  WS-PR-EOF                     VALUE 'Y'.
007560     88  WS-PR-NOT-EOF                 VALUE 'N'.
007600 PROCEDURE DIVISION.
007700     STOP RUN.
