000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.            PLATFORM-A-ORDER-BATCH.
000300 AUTHOR.                MDS. MODIFIED BY SAH.
000400 INSTALLATION.          MDS DATA CENTER - BATCH PRODUCTION.
000500 DATE-WRITTEN.          03/11/1987.
000600 DATE-COMPILED.
000700 SECURITY.              COMPANY CONFIDENTIAL - RESTRICTED DIST.
000800
000900*****************************************************************
001000* ORIGINALLY THE NIGHTLY CATALOG-DESK ORDER-INVOICE BATCH.      *
001100* REPOINTED IN 2017 AT THE MARKETPLACE-A ORDER EXPORT.  FILTERS *
001200* TODAY'S ORDERS, MAPS EACH PLATFORM SKU TO ONE OR MORE STOCK   *
001300* ITEMS, BUILDS THE NO-VAT COMBINED INVOICE AND ONE INVOICE PER *
001400* VAT-REQUESTED ORDER, A STOCK-DEDUCTION SUMMARY, AND A PER-    *
001500* ORDER FINANCE SUMMARY.  SEE 871/872/873-REPORT AND ORA.TIP32  *
001600* FOR THE RECORD LAYOUTS RESTATED BELOW.                        *
001700*****************************************************************
001800*-----------------------------------------------------------------
001900* CHANGE LOG
002000*-----------------------------------------------------------------
002100* DATE       BY   TKT#      DESCRIPTION
002200* 03/11/87   RKF  CR-0118   ORIGINAL RELEASE - CATALOG ORDER
002300*                           EXTRACT, INVOICE AND PICK-DEDUCTION.
002400* 09/02/88   RKF  CR-0151   ADDED CASE-PACK MULTIPLIER LOOKUP.
002500* 05/30/89   DWB  CR-0163   CANCELED-ORDER SIDE FILE ADDED.
002600* 11/09/98   TLO  Y2K-0031  SHIP-DATE COMPARE EXPANDED TO 4-DIGIT
002700*                           YEAR; NO MORE WINDOWING LOGIC.
002800* 06/04/03   JRP  CR-0344   BUNDLE RATIO SPLIT ADDED TO INVOICE
002900*                           ACCUMULATION (SEE 5000 PARAGRAPHS).
003000* 02/20/17   SAH  MK-1102   REPOINTED AT MARKETPLACE-A EXPORT;
003100*                           RENAMED FROM CATALOG-ORDER-BATCH.
003200* 04/03/17   SAH  MK-1121   ADDED VAT-REQUEST INVOICE GROUPING -
003300*                           ONE INVOICE PER VAT ORDER, REST
003400*                           COMBINED INTO ONE NO-VAT INVOICE.
003500* 07/11/19   SAH  MK-1175   ADDED FINANCE-SUMMARY OUTPUT FOR
003600*                           PAYOUT RECONCILE MATCH-BACK.
003700* 08/14/19   SAH  MK-1188   CANCELED FILE NOW OPTIONAL; MISSING
003800*                           FILE NO LONGER ABORTS THE RUN.
003900* 03/02/21   SAH  MK-1260   PROCESSING DATE MAY COME FROM THE
004000*                           PARM CARD INSTEAD OF FIRST RECORD.
004050* 01/18/22   SAH  MK-1299   SUBSCRIPTS AND STANDALONE COUNTERS
004060*                           RESTATED AS 77-LEVEL ITEMS PER THE
004070*                           STANDARDS DESK AUDIT; DROPPED THE DEAD
004080*                           FILTERED-ORDER MOVES FROM 3000-SAME-
004090*                           ORDER (WRITE HAPPENS IN 4100 ONLY).
004100*-----------------------------------------------------------------
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT PARM-FILE OPTIONAL ASSIGN TO "PARMCARD"
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-PARM-STATUS.
005200
005300     SELECT MAPPING-FILE ASSIGN TO "MAPFILE"
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500
005600     SELECT ORDER-A-FILE ASSIGN TO "ORDERA"
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800
005900     SELECT CANCELED-FILE OPTIONAL ASSIGN TO "CANCFILE"
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-CANC-STATUS.
006200
006300     SELECT CANCELED-OUT-FILE ASSIGN TO "CANCECHO"
006400         ORGANIZATION IS LINE SEQUENTIAL.
006500
006600     SELECT FILTERED-ORDERS-OUT-FILE ASSIGN TO "FLTRDOUT"
006700         ORGANIZATION IS LINE SEQUENTIAL.
006800
006900     SELECT INVOICE-OUT-FILE ASSIGN TO "INVCOUT"
007000         ORGANIZATION IS LINE SEQUENTIAL.
007100
007200     SELECT DEDUCT-OUT-FILE ASSIGN TO "DEDUCTOUT"
007300         ORGANIZATION IS LINE SEQUENTIAL.
007400
007500     SELECT FINANCE-OUT-FILE ASSIGN TO "FINOUT"
007600         ORGANIZATION IS LINE SEQUENTIAL.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  PARM-FILE
008100     LABEL RECORD IS STANDARD
008200     RECORD CONTAINS 10 CHARACTERS
008300     DATA RECORD IS PARM-RECORD.
008400 01  PARM-RECORD.
008500     05  PARM-SHIP-DATE                PIC X(10).
008600
008700 FD  MAPPING-FILE
008800     LABEL RECORD IS STANDARD
008900     RECORD CONTAINS 127 CHARACTERS
009000     DATA RECORD IS MAP-RECORD.
009100 01  MAP-RECORD.
009200     05  MAP-PLATFORM-SKU              PIC X(20).
009300     05  MAP-PLATFORM-NAME             PIC X(40).
009400     05  MAP-STOCK-ITEM-ID             PIC X(12).
009500     05  MAP-STOCK-ITEM-NAME           PIC X(40).
009600     05  MAP-MULTIPLIER                PIC S9(5).
009650     05  MAP-SINGLE-ITEM-AREA REDEFINES MAP-MULTIPLIER.
009660*        PRE-1988 VIEW - NO CASE-PACK MULTIPLIER EXISTED.
009670         10  FILLER                    PIC X(5).
009700     05  MAP-RATIO                     PIC S9(1)V9(4).
009750     05  MAP-PRE-2003-RATIO REDEFINES MAP-RATIO.
009760*        PRE-2003 VIEW - NO BUNDLE RATIO EXISTED.
009770         10  FILLER                    PIC X(5).
010400     05  FILLER                        PIC X(5).
010500
010600 FD  ORDER-A-FILE
010700     LABEL RECORD IS STANDARD
010800     RECORD CONTAINS 176 CHARACTERS
010900     DATA RECORD IS OA-RECORD.
011000 01  OA-RECORD.
011100     05  OA-ORDER-SN                   PIC X(20).
011200     05  OA-PARENT-SKU                 PIC X(20).
011300     05  OA-ITEM-NAME                  PIC X(40).
011400     05  OA-ORIG-PRICE                 PIC S9(7)V99.
011500     05  OA-SALE-PRICE                 PIC S9(7)V99.
011600     05  OA-QUANTITY                   PIC S9(5).
011700     05  OA-NET-PRICE                  PIC S9(7)V99.
011750     05  OA-SHIP-FEE-AREA.
011800         10  OA-BUYER-SHIP-FEE         PIC S9(7)V99.
011900         10  OA-PLATFORM-SHIP-FEE      PIC S9(7)V99.
011910     05  OA-PRE-1989-SHIP-FEE-AREA REDEFINES OA-SHIP-FEE-AREA.
011920*        BEFORE CR-0163 THE TWO SHIP-FEE COLUMNS WERE A SINGLE
011930*        COMBINED FEE.  REDEFINE KEPT FOR FORMAT-LEVEL REFERENCE.
011940         10  OA-COMBINED-SHIP-FEE      PIC S9(7)V99.
011950         10  FILLER                    PIC X(09).
012000     05  OA-VAT-REQUEST                PIC X(3).
012100     05  OA-SHIP-DATE                  PIC X(10).
012200     05  OA-SHIP-DATE-PARTS REDEFINES OA-SHIP-DATE.
012300         10  OA-SHIP-DATE-YYYY         PIC 9(4).
012400         10  FILLER                    PIC X.
012500         10  OA-SHIP-DATE-MM           PIC 9(2).
012600         10  FILLER                    PIC X.
012700         10  OA-SHIP-DATE-DD           PIC 9(2).
012800     05  OA-CANCEL-REASON              PIC X(30).
012880     05  FILLER                        PIC X(03).
012900
013000 FD  CANCELED-FILE
013100     LABEL RECORD IS STANDARD
013200     RECORD CONTAINS 20 CHARACTERS
013300     DATA RECORD IS CN-RECORD.
013400 01  CN-RECORD.
013500     05  CN-ORDER-SN                   PIC X(20).
013600
013700 FD  CANCELED-OUT-FILE
013800     LABEL RECORD IS STANDARD
013900     RECORD CONTAINS 20 CHARACTERS
014000     DATA RECORD IS CN-OUT-RECORD.
014100 01  CN-OUT-RECORD.
014200     05  CN-OUT-ORDER-SN                PIC X(20).
014300
014400 FD  FILTERED-ORDERS-OUT-FILE
014500     LABEL RECORD IS STANDARD
014600     RECORD CONTAINS 233 CHARACTERS
014700     DATA RECORD IS FO-RECORD.
014800 01  FO-RECORD.
014900     05  FO-ORDER-SN                   PIC X(20).
015000     05  FO-PARENT-SKU                 PIC X(20).
015100     05  FO-ITEM-NAME                  PIC X(40).
015200     05  FO-ORIG-PRICE                 PIC S9(7)V99.
015300     05  FO-SALE-PRICE                 PIC S9(7)V99.
015400     05  FO-QUANTITY                   PIC S9(5).
015500     05  FO-NET-PRICE                  PIC S9(7)V99.
015600     05  FO-BUYER-SHIP-FEE             PIC S9(7)V99.
015700     05  FO-PLATFORM-SHIP-FEE          PIC S9(7)V99.
015800     05  FO-VAT-REQUEST                PIC X(3).
015900     05  FO-SHIP-DATE                  PIC X(10).
016000     05  FO-CANCEL-REASON              PIC X(30).
016100
016200 FD  INVOICE-OUT-FILE
016300     LABEL RECORD IS STANDARD
016400     RECORD CONTAINS 92 CHARACTERS
016500     DATA RECORD IS IV-RECORD.
016600 01  IV-RECORD.
016700     05  IV-STOCK-ITEM-ID               PIC X(12).
016800     05  IV-STOCK-ITEM-NAME              PIC X(40).
016900     05  IV-QUANTITY                     PIC S9(7).
017000     05  IV-AMOUNT-1                     PIC S9(9)V99.
017100     05  IV-AMOUNT-2                     PIC S9(9)V99.
017200     05  IV-AMOUNT-3                     PIC S9(9)V99.
017300
017400 FD  DEDUCT-OUT-FILE
017500     LABEL RECORD IS STANDARD
017600     RECORD CONTAINS 59 CHARACTERS
017700     DATA RECORD IS DS-RECORD.
017800 01  DS-RECORD.
017900     05  DS-STOCK-ITEM-ID               PIC X(12).
018000     05  DS-STOCK-ITEM-NAME              PIC X(40).
018100     05  DS-QUANTITY                     PIC S9(7).
018200
018300 FD  FINANCE-OUT-FILE
018400     LABEL RECORD IS STANDARD
018500     RECORD CONTAINS 83 CHARACTERS
018600     DATA RECORD IS FN-RECORD.
018700 01  FN-RECORD.
018800     05  FN-ORDER-SN                    PIC X(20).
018900     05  FN-AMOUNT-1                     PIC S9(9)V99.
019000     05  FN-AMOUNT-2                     PIC S9(9)V99.
019100     05  FN-AMOUNT-3                     PIC S9(9)V99.
019200     05  FN-REPORTED-FILE                PIC X(30).
019300
019400 WORKING-STORAGE SECTION.
019500 01  WS-SWITCHES.
019600     05  WS-MORE-MAP-RECS              PIC X(3)  VALUE 'YES'.
019700     05  WS-MORE-ORDER-RECS            PIC X(3)  VALUE 'YES'.
019800     05  WS-MORE-CANC-RECS             PIC X(3)  VALUE 'YES'.
019900     05  WS-CANC-FILE-PRESENT          PIC X(3)  VALUE 'NO '.
020000     05  WS-MAPPING-ERROR-FOUND        PIC X(3)  VALUE 'NO '.
020100     05  WS-PROCESSING-DATE-SET        PIC X(3)  VALUE 'NO '.
020200
020300 01  WS-FILE-STATUSES.
020400     05  WS-PARM-STATUS                PIC X(2).
020500     05  WS-CANC-STATUS                PIC X(2).
020600
020700 01  WS-PROCESSING-DATE                PIC X(10) VALUE SPACES.
020800 01  WS-PROC-DATE-PARTS REDEFINES WS-PROCESSING-DATE.
020900     05  WS-PROC-YYYY                  PIC X(4).
021000     05  FILLER                        PIC X.
021100     05  WS-PROC-MM                    PIC X(2).
021200     05  FILLER                        PIC X.
021300     05  WS-PROC-DD                    PIC X(2).
021400
021500*    MK-1299 - SUBSCRIPTS RESTATED AS STANDALONE 77-LEVEL ITEMS,
021600 77  WS-MAP-IDX                    PIC S9(4) COMP.
021700 77  WS-MAP-MATCH-IDX               PIC S9(4) COMP.
021800 77  WS-CAN-IDX                    PIC S9(4) COMP.
021900 77  WS-MERGE-IDX                   PIC S9(4) COMP.
022000 77  WS-KO-IDX                      PIC S9(4) COMP.
022100 77  WS-GRP-IDX                     PIC S9(4) COMP.
022200 77  WS-DED-IDX                     PIC S9(4) COMP.
022300 77  WS-FOUND-SW                    PIC X(3).
022400
022500 01  WS-MAPPING-TABLE.
022600     05  MT-ENTRY OCCURS 300 TIMES INDEXED BY MT-IX.
022700         10  MT-PLATFORM-SKU            PIC X(20).
022800         10  MT-STOCK-ITEM-ID           PIC X(12).
022900         10  MT-STOCK-ITEM-NAME         PIC X(40).
023000         10  MT-MULTIPLIER              PIC S9(5).
023100         10  MT-RATIO                   PIC S9(1)V9(4).
023200 77  WS-MAPPING-COUNT                  PIC S9(4) COMP VALUE ZERO.
023300
023400 01  WS-CANCELED-TABLE.
023500     05  CT-ENTRY OCCURS 300 TIMES.
023600         10  CT-ORDER-SN                PIC X(20).
023700 77  WS-CANCELED-COUNT                 PIC S9(4) COMP VALUE ZERO.
023800
023900 01  WS-MERGED-TABLE.
024000     05  MD-ENTRY OCCURS 1000 TIMES.
024100         10  MD-ORDER-SN                PIC X(20).
024200         10  MD-STOCK-ITEM-ID           PIC X(12).
024300         10  MD-STOCK-ITEM-NAME         PIC X(40).
024400         10  MD-TOTAL-QTY               PIC S9(7) COMP.
024500         10  MD-NET-PRICE               PIC S9(9)V99.
024600         10  MD-RATIO                   PIC S9(1)V9(4).
024700         10  MD-VAT-REQUEST             PIC X(3).
024800 77  WS-MERGED-COUNT                   PIC S9(4) COMP VALUE ZERO.
024900
025000 01  WS-KEPT-ORDER-TABLE.
025100     05  KO-ENTRY OCCURS 300 TIMES.
025200         10  KO-ORDER-SN                PIC X(20).
025300         10  KO-VAT-REQUEST             PIC X(3).
025400         10  KO-NET-SUM                 PIC S9(9)V99.
025500         10  KO-BUYER-SHIP-FEE          PIC S9(9)V99.
025600         10  KO-PLATFORM-SHIP-FEE       PIC S9(9)V99.
025700 77  WS-KEPT-ORDER-COUNT               PIC S9(4) COMP VALUE ZERO.
025800 77  WS-NOVAT-ORDER-COUNT              PIC S9(4) COMP VALUE ZERO.
025900 77  WS-NOVAT-SHIP-FEE                 PIC S9(9)V99  VALUE ZERO.
026000
026100 01  WS-CURRENT-GROUP-TABLE.
026200     05  GR-ENTRY OCCURS 100 TIMES.
026300         10  GR-STOCK-ITEM-ID           PIC X(12).
026400         10  GR-STOCK-ITEM-NAME         PIC X(40).
026500         10  GR-QUANTITY                PIC S9(7) COMP.
026600         10  GR-AMOUNT                  PIC S9(9)V99.
026700 77  WS-GROUP-LINE-COUNT               PIC S9(4) COMP VALUE ZERO.
026800 77  WS-GROUP-SHIP-FEE                 PIC S9(9)V99  VALUE ZERO.
026900 77  WS-GROUP-TOTAL                    PIC S9(9)V99  VALUE ZERO.
027000 77  WS-GROUP-LABEL                    PIC X(40)     VALUE SPACES.
027100
027200 01  WS-DEDUCT-TABLE.
027300     05  DD-ENTRY OCCURS 300 TIMES.
027400         10  DD-STOCK-ITEM-ID           PIC X(12).
027500         10  DD-STOCK-ITEM-NAME         PIC X(40).
027600         10  DD-QUANTITY                PIC S9(7) COMP.
027700 77  WS-DEDUCT-COUNT                   PIC S9(4) COMP VALUE ZERO.
027800
027900 77  WS-FINANCE-TOTAL-1                PIC S9(9)V99  VALUE ZERO.
028000 77  WS-FINANCE-TOTAL-2                PIC S9(9)V99  VALUE ZERO.
028100 77  WS-FINANCE-TOTAL-3                PIC S9(9)V99  VALUE ZERO.
028200
028300 77  WS-MESSAGE-LINE                   PIC X(80).
028400 77  WS-NOVAT-COUNT-DISPLAY            PIC 9(5).
028500
028600 PROCEDURE DIVISION.
028700
028800*    NOTE - ALL TABLE SCANS IN THIS PROGRAM LOOP BY GO TO WITHIN
028900*    THE OWNING PARAGRAPH'S RANGE, NOT BY INLINE PERFORM, SO THAT
029000*    THE SHOP'S ERROR-FLOW STYLE STAYS CONSISTENT THROUGHOUT.
029100
029200 0000-MAINLINE.
029300     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
029400     PERFORM 2000-LOAD-MAPPING-TABLE THRU 2000-EXIT.
029500     PERFORM 2100-LOAD-CANCELED-TABLE THRU 2100-EXIT.
029600     PERFORM 3000-READ-AND-FILTER-ORDERS THRU 3000-EXIT.
029700     IF WS-MAPPING-ERROR-FOUND = 'YES'
029800         DISPLAY 'BAT.TIP41 - RUN TERMINATED - UNMAPPED ORDER '
029900                 'LINES LISTED ABOVE.  NO OUTPUT PRODUCED.'
030000         PERFORM 9900-CLOSE-INPUTS-ONLY THRU 9900-EXIT
030100         STOP RUN
030200     END-IF.
030300     PERFORM 4000-OPEN-OUTPUTS THRU 4000-EXIT.
030400     PERFORM 5000-BUILD-AND-WRITE-NOVAT-GROUP THRU 5000-EXIT.
030500     PERFORM 5100-BUILD-AND-WRITE-VAT-GROUPS THRU 5100-EXIT.
030600     PERFORM 7000-WRITE-STOCK-DEDUCTION THRU 7000-EXIT.
030700     PERFORM 6100-WRITE-FINANCE-SUMMARY THRU 6100-EXIT.
030800     PERFORM 9000-CLOSE-ALL THRU 9000-EXIT.
030900     STOP RUN.
031000
031100 1000-INITIALIZE.
031200     OPEN INPUT PARM-FILE.
031300     IF WS-PARM-STATUS = '00'
031400         READ PARM-FILE
031500             AT END
031600                 CONTINUE
031700         END-READ
031800         IF PARM-SHIP-DATE NOT = SPACES
031900             MOVE PARM-SHIP-DATE TO WS-PROCESSING-DATE
032000             MOVE 'YES' TO WS-PROCESSING-DATE-SET
032100         END-IF
032200         CLOSE PARM-FILE
032300     END-IF.
032400 1000-EXIT.
032500     EXIT.
032600
032700 2000-LOAD-MAPPING-TABLE.
032800     OPEN INPUT MAPPING-FILE.
032900 2000-READ-MAP.
033000     READ MAPPING-FILE
033100         AT END
033200             GO TO 2000-DONE.
033300     IF MAP-PLATFORM-SKU  = SPACES
033400     OR MAP-STOCK-ITEM-ID = SPACES
033500     OR MAP-STOCK-ITEM-NAME = SPACES
033600         GO TO 2000-READ-MAP
033700     END-IF.
033800     ADD 1 TO WS-MAPPING-COUNT.
033900     MOVE MAP-PLATFORM-SKU    TO
033950             MT-PLATFORM-SKU(WS-MAPPING-COUNT).
034000     MOVE MAP-STOCK-ITEM-ID   TO
034050             MT-STOCK-ITEM-ID(WS-MAPPING-COUNT).
034100     MOVE MAP-STOCK-ITEM-NAME TO
034150             MT-STOCK-ITEM-NAME(WS-MAPPING-COUNT).
034200     MOVE MAP-MULTIPLIER      TO MT-MULTIPLIER(WS-MAPPING-COUNT).
034300     MOVE MAP-RATIO           TO MT-RATIO(WS-MAPPING-COUNT).
034400     GO TO 2000-READ-MAP.
034500 2000-DONE.
034600     CLOSE MAPPING-FILE.
034700 2000-EXIT.
034800     EXIT.
034900
035000 2100-LOAD-CANCELED-TABLE.
035100     OPEN INPUT CANCELED-FILE.
035200     IF WS-CANC-STATUS = '00'
035300         MOVE 'YES' TO WS-CANC-FILE-PRESENT
035400     ELSE
035500         GO TO 2100-EXIT
035600     END-IF.
035700     OPEN OUTPUT CANCELED-OUT-FILE.
035800 2100-READ-CANC.
035900     READ CANCELED-FILE
036000         AT END
036100             GO TO 2100-DONE.
036200     ADD 1 TO WS-CANCELED-COUNT.
036300     MOVE CN-ORDER-SN TO CT-ORDER-SN(WS-CANCELED-COUNT).
036400     MOVE CN-ORDER-SN TO CN-OUT-ORDER-SN.
036500     WRITE CN-OUT-RECORD.
036600     GO TO 2100-READ-CANC.
036700 2100-DONE.
036800     CLOSE CANCELED-FILE.
036900     CLOSE CANCELED-OUT-FILE.
037000 2100-EXIT.
037100     EXIT.
037200
037300 3000-READ-AND-FILTER-ORDERS.
037400     OPEN INPUT ORDER-A-FILE.
037500 3000-READ-ORDER.
037600     READ ORDER-A-FILE
037700         AT END
037800             GO TO 3000-DONE.
037900     IF WS-PROCESSING-DATE-SET = 'NO '
038000         MOVE OA-SHIP-DATE TO WS-PROCESSING-DATE
038100         MOVE 'YES' TO WS-PROCESSING-DATE-SET
038200     END-IF.
038300     IF OA-SHIP-DATE NOT = WS-PROCESSING-DATE
038400         GO TO 3000-READ-ORDER
038500     END-IF.
038600     IF OA-CANCEL-REASON NOT = SPACES
038700         GO TO 3000-READ-ORDER
038800     END-IF.
038900     PERFORM 3100-SEARCH-CANCELED THRU 3100-EXIT.
039000     IF WS-FOUND-SW = 'YES'
039100         GO TO 3000-READ-ORDER
039200     END-IF.
039300*    -- RECORD IS KEPT - ECHO, ACCUMULATE, MAP --
039400     IF WS-KEPT-ORDER-COUNT = ZERO
039500         GO TO 3000-NEW-ORDER
039600     END-IF.
039700     IF OA-ORDER-SN NOT = KO-ORDER-SN(WS-KEPT-ORDER-COUNT)
039800         GO TO 3000-NEW-ORDER
039900     END-IF.
040000     GO TO 3000-SAME-ORDER.
040100 3000-NEW-ORDER.
040200     ADD 1 TO WS-KEPT-ORDER-COUNT.
040300     MOVE OA-ORDER-SN          TO
040350             KO-ORDER-SN(WS-KEPT-ORDER-COUNT).
040400     MOVE OA-VAT-REQUEST       TO
040450             KO-VAT-REQUEST(WS-KEPT-ORDER-COUNT).
040500     MOVE ZERO                 TO KO-NET-SUM(WS-KEPT-ORDER-COUNT).
040600     MOVE OA-BUYER-SHIP-FEE    TO
040700             KO-BUYER-SHIP-FEE(WS-KEPT-ORDER-COUNT).
040800     MOVE OA-PLATFORM-SHIP-FEE TO
040900             KO-PLATFORM-SHIP-FEE(WS-KEPT-ORDER-COUNT).
041000 3000-SAME-ORDER.
041050*    MK-1299 - FILTERED-ORDER MOVES DROPPED FROM THIS PARAGRAPH;
041060*    4100-REPLAY-ORDERS ALONE WRITES FO-RECORD ON THE SECOND PASS.
041100     ADD OA-NET-PRICE TO KO-NET-SUM(WS-KEPT-ORDER-COUNT).
042400     PERFORM 3200-MERGE-MAPPING THRU 3200-EXIT.
042500     GO TO 3000-READ-ORDER.
042600 3000-DONE.
042700     CLOSE ORDER-A-FILE.
042800 3000-EXIT.
042900     EXIT.
043000
043100 3100-SEARCH-CANCELED.
043200     MOVE 'NO '  TO WS-FOUND-SW.
043300     IF WS-CANCELED-COUNT = ZERO
043400         GO TO 3100-EXIT
043500     END-IF.
043600     MOVE 1 TO WS-CAN-IDX.
043700 3100-SCAN.
043800     IF WS-CAN-IDX > WS-CANCELED-COUNT
043900         GO TO 3100-EXIT
044000     END-IF.
044100     IF OA-ORDER-SN = CT-ORDER-SN(WS-CAN-IDX)
044200         MOVE 'YES' TO WS-FOUND-SW
044300         GO TO 3100-EXIT
044400     END-IF.
044500     ADD 1 TO WS-CAN-IDX.
044600     GO TO 3100-SCAN.
044700 3100-EXIT.
044800     EXIT.
044900
045000 3200-MERGE-MAPPING.
045100     MOVE ZERO TO WS-MAP-MATCH-IDX.
045200     MOVE 1 TO WS-MAP-IDX.
045300 3200-SCAN.
045400     IF WS-MAP-IDX > WS-MAPPING-COUNT
045500         GO TO 3200-SCAN-DONE
045600     END-IF.
045700     IF MT-PLATFORM-SKU(WS-MAP-IDX) NOT = OA-PARENT-SKU
045800         ADD 1 TO WS-MAP-IDX
045900         GO TO 3200-SCAN
046000     END-IF.
046100     ADD 1 TO WS-MAP-MATCH-IDX.
046200     ADD 1 TO WS-MERGED-COUNT.
046300     MOVE OA-ORDER-SN TO MD-ORDER-SN(WS-MERGED-COUNT).
046400     MOVE MT-STOCK-ITEM-ID(WS-MAP-IDX)
046500             TO MD-STOCK-ITEM-ID(WS-MERGED-COUNT).
046600     MOVE MT-STOCK-ITEM-NAME(WS-MAP-IDX)
046700             TO MD-STOCK-ITEM-NAME(WS-MERGED-COUNT).
046800     COMPUTE MD-TOTAL-QTY(WS-MERGED-COUNT) =
046900             OA-QUANTITY * MT-MULTIPLIER(WS-MAP-IDX).
047000     MOVE OA-NET-PRICE TO MD-NET-PRICE(WS-MERGED-COUNT).
047100     MOVE MT-RATIO(WS-MAP-IDX) TO MD-RATIO(WS-MERGED-COUNT).
047200     MOVE OA-VAT-REQUEST TO MD-VAT-REQUEST(WS-MERGED-COUNT).
047300     ADD 1 TO WS-MAP-IDX.
047400     GO TO 3200-SCAN.
047500 3200-SCAN-DONE.
047600     IF WS-MAP-MATCH-IDX = ZERO
047700         MOVE 'YES' TO WS-MAPPING-ERROR-FOUND
047800         DISPLAY 'NO MAPPING FOR ORDER ' OA-ORDER-SN
047900                 ' SKU ' OA-PARENT-SKU
048000     END-IF.
048100 3200-EXIT.
048200     EXIT.
048300
048400 4000-OPEN-OUTPUTS.
048500     OPEN OUTPUT FILTERED-ORDERS-OUT-FILE.
048600     OPEN OUTPUT INVOICE-OUT-FILE.
048700     OPEN OUTPUT DEDUCT-OUT-FILE.
048800     OPEN OUTPUT FINANCE-OUT-FILE.
048900*    -- FILTERED-ORDERS-OUT LINES WERE BUILT IN 3000 - REPLAY --
049000     PERFORM 4100-REPLAY-ORDERS THRU 4100-EXIT.
049100 4000-EXIT.
049200     EXIT.
049300
049400 4100-REPLAY-ORDERS.
049500*    INPUT WAS ALREADY SCANNED ONCE TO BUILD THE IN-MEMORY
049600*    TABLES (BR-5 MUST CLEAR BEFORE ANY OUTPUT IS PRODUCED);
049700*    THIS SECOND PASS JUST RE-READS AND ECHOES KEPT LINES.
049800     OPEN INPUT ORDER-A-FILE.
049900 4100-READ-ORDER.
050000     READ ORDER-A-FILE
050100         AT END
050200             GO TO 4100-DONE.
050300     IF OA-SHIP-DATE NOT = WS-PROCESSING-DATE
050400         GO TO 4100-READ-ORDER
050500     END-IF.
050600     IF OA-CANCEL-REASON NOT = SPACES
050700         GO TO 4100-READ-ORDER
050800     END-IF.
050900     PERFORM 3100-SEARCH-CANCELED THRU 3100-EXIT.
051000     IF WS-FOUND-SW = 'YES'
051100         GO TO 4100-READ-ORDER
051200     END-IF.
051300     MOVE OA-ORDER-SN          TO FO-ORDER-SN.
051400     MOVE OA-PARENT-SKU        TO FO-PARENT-SKU.
051500     MOVE OA-ITEM-NAME         TO FO-ITEM-NAME.
051600     MOVE OA-ORIG-PRICE        TO FO-ORIG-PRICE.
051700     MOVE OA-SALE-PRICE        TO FO-SALE-PRICE.
051800     MOVE OA-QUANTITY          TO FO-QUANTITY.
051900     MOVE OA-NET-PRICE         TO FO-NET-PRICE.
052000     MOVE OA-BUYER-SHIP-FEE    TO FO-BUYER-SHIP-FEE.
052100     MOVE OA-PLATFORM-SHIP-FEE TO FO-PLATFORM-SHIP-FEE.
052200     MOVE OA-VAT-REQUEST       TO FO-VAT-REQUEST.
052300     MOVE OA-SHIP-DATE         TO FO-SHIP-DATE.
052400     MOVE OA-CANCEL-REASON     TO FO-CANCEL-REASON.
052500     WRITE FO-RECORD.
052600     GO TO 4100-READ-ORDER.
052700 4100-DONE.
052800     CLOSE ORDER-A-FILE.
052900 4100-EXIT.
053000     EXIT.
053100
053200 5000-BUILD-AND-WRITE-NOVAT-GROUP.
053300     MOVE ZERO TO WS-GROUP-LINE-COUNT.
053400     MOVE ZERO TO WS-GROUP-SHIP-FEE.
053500     MOVE ZERO TO WS-NOVAT-ORDER-COUNT.
053600     PERFORM 5010-COUNT-NOVAT-ORDERS THRU 5010-EXIT.
053700     PERFORM 5020-ACCUM-NOVAT-DETAILS THRU 5020-EXIT.
053800     MOVE SPACES TO WS-GROUP-LABEL.
053900     MOVE WS-NOVAT-ORDER-COUNT TO WS-NOVAT-COUNT-DISPLAY.
054000     STRING 'NO-VAT-' DELIMITED BY SIZE
054100            WS-NOVAT-COUNT-DISPLAY DELIMITED BY SIZE
054200            '-ORDERS' DELIMITED BY SIZE
054300            INTO WS-GROUP-LABEL.
054400     PERFORM 6000-ACCUM-DEDUCT-FROM-GROUP THRU 6000-EXIT.
054500     PERFORM 8000-WRITE-GROUP THRU 8000-EXIT.
054600 5000-EXIT.
054700     EXIT.
054800
054900 5010-COUNT-NOVAT-ORDERS.
055000     MOVE 1 TO WS-KO-IDX.
055100 5010-SCAN.
055200     IF WS-KO-IDX > WS-KEPT-ORDER-COUNT
055300         GO TO 5010-EXIT
055400     END-IF.
055500     IF KO-VAT-REQUEST(WS-KO-IDX) = 'No'
055600         ADD 1 TO WS-NOVAT-ORDER-COUNT
055700         ADD KO-BUYER-SHIP-FEE(WS-KO-IDX) TO WS-GROUP-SHIP-FEE
055800     END-IF.
055900     ADD 1 TO WS-KO-IDX.
056000     GO TO 5010-SCAN.
056100 5010-EXIT.
056200     EXIT.
056300
056400 5020-ACCUM-NOVAT-DETAILS.
056500     MOVE 1 TO WS-MERGE-IDX.
056600 5020-SCAN.
056700     IF WS-MERGE-IDX > WS-MERGED-COUNT
056800         GO TO 5020-EXIT
056900     END-IF.
057000     IF MD-VAT-REQUEST(WS-MERGE-IDX) = 'No'
057100         PERFORM 5500-ACCUM-LINE-INTO-GROUP THRU 5500-EXIT
057200     END-IF.
057300     ADD 1 TO WS-MERGE-IDX.
057400     GO TO 5020-SCAN.
057500 5020-EXIT.
057600     EXIT.
057700
057800 5100-BUILD-AND-WRITE-VAT-GROUPS.
057900     MOVE 1 TO WS-KO-IDX.
058000 5100-SCAN.
058100     IF WS-KO-IDX > WS-KEPT-ORDER-COUNT
058200         GO TO 5100-EXIT
058300     END-IF.
058400     IF KO-VAT-REQUEST(WS-KO-IDX) NOT = 'Yes'
058500         ADD 1 TO WS-KO-IDX
058600         GO TO 5100-SCAN
058700     END-IF.
058800     MOVE ZERO TO WS-GROUP-LINE-COUNT.
058900     MOVE KO-BUYER-SHIP-FEE(WS-KO-IDX) TO WS-GROUP-SHIP-FEE.
059000     PERFORM 5150-ACCUM-ONE-VAT-ORDER THRU 5150-EXIT.
059100     MOVE KO-ORDER-SN(WS-KO-IDX) TO WS-GROUP-LABEL.
059200     PERFORM 6000-ACCUM-DEDUCT-FROM-GROUP THRU 6000-EXIT.
059300     PERFORM 8000-WRITE-GROUP THRU 8000-EXIT.
059400     ADD 1 TO WS-KO-IDX.
059500     GO TO 5100-SCAN.
059600 5100-EXIT.
059700     EXIT.
059800
059900 5150-ACCUM-ONE-VAT-ORDER.
060000     MOVE 1 TO WS-MERGE-IDX.
060100 5150-SCAN.
060200     IF WS-MERGE-IDX > WS-MERGED-COUNT
060300         GO TO 5150-EXIT
060400     END-IF.
060500     IF MD-ORDER-SN(WS-MERGE-IDX) = KO-ORDER-SN(WS-KO-IDX)
060600         PERFORM 5500-ACCUM-LINE-INTO-GROUP THRU 5500-EXIT
060700     END-IF.
060800     ADD 1 TO WS-MERGE-IDX.
060900     GO TO 5150-SCAN.
061000 5150-EXIT.
061100     EXIT.
061200
061300 5500-ACCUM-LINE-INTO-GROUP.
061400*    BR-1 (RATIO = 1) AND BR-2 (RATIO NOT = 1, BUNDLE SPLIT).
061500     MOVE 'NO ' TO WS-FOUND-SW.
061600     MOVE 1 TO WS-GRP-IDX.
061700 5500-SCAN.
061800     IF WS-GRP-IDX > WS-GROUP-LINE-COUNT
061900         GO TO 5500-SCAN-DONE
062000     END-IF.
062100     IF GR-STOCK-ITEM-ID(WS-GRP-IDX) =
062200             MD-STOCK-ITEM-ID(WS-MERGE-IDX)
062300         MOVE 'YES' TO WS-FOUND-SW
062400         GO TO 5500-SCAN-DONE
062500     END-IF.
062600     ADD 1 TO WS-GRP-IDX.
062700     GO TO 5500-SCAN.
062800 5500-SCAN-DONE.
062900     IF WS-FOUND-SW = 'NO '
063000         ADD 1 TO WS-GROUP-LINE-COUNT
063100         MOVE WS-GROUP-LINE-COUNT TO WS-GRP-IDX
063200         MOVE MD-STOCK-ITEM-ID(WS-MERGE-IDX)
063300                 TO GR-STOCK-ITEM-ID(WS-GRP-IDX)
063400         MOVE MD-STOCK-ITEM-NAME(WS-MERGE-IDX)
063500                 TO GR-STOCK-ITEM-NAME(WS-GRP-IDX)
063600         MOVE ZERO TO GR-QUANTITY(WS-GRP-IDX)
063700         MOVE ZERO TO GR-AMOUNT(WS-GRP-IDX)
063800     END-IF.
063900     ADD MD-TOTAL-QTY(WS-MERGE-IDX) TO GR-QUANTITY(WS-GRP-IDX).
064000     IF MD-RATIO(WS-MERGE-IDX) = 1
064100         ADD MD-NET-PRICE(WS-MERGE-IDX) TO GR-AMOUNT(WS-GRP-IDX)
064200     ELSE
064300         COMPUTE GR-AMOUNT(WS-GRP-IDX) ROUNDED =
064400                 GR-AMOUNT(WS-GRP-IDX) +
064500                 MD-NET-PRICE(WS-MERGE-IDX) *
064550                 MD-RATIO(WS-MERGE-IDX)
064600     END-IF.
064700 5500-EXIT.
064800     EXIT.
064900
065000 6000-ACCUM-DEDUCT-FROM-GROUP.
065100*    BR-4 - EVERY INVOICE LINE IN EVERY GROUP FEEDS THE RUN-WIDE
065200*    STOCK-DEDUCTION SUMMARY (SHIPPING/TOTAL LINES EXCLUDED).
065300     MOVE 1 TO WS-GRP-IDX.
065400 6000-OUTER-SCAN.
065500     IF WS-GRP-IDX > WS-GROUP-LINE-COUNT
065600         GO TO 6000-EXIT
065700     END-IF.
065800     MOVE 'NO ' TO WS-FOUND-SW.
065900     MOVE 1 TO WS-DED-IDX.
066000 6000-INNER-SCAN.
066100     IF WS-DED-IDX > WS-DEDUCT-COUNT
066200         GO TO 6000-INNER-DONE
066300     END-IF.
066400     IF DD-STOCK-ITEM-ID(WS-DED-IDX) =
066500             GR-STOCK-ITEM-ID(WS-GRP-IDX)
066600         MOVE 'YES' TO WS-FOUND-SW
066700         GO TO 6000-INNER-DONE
066800     END-IF.
066900     ADD 1 TO WS-DED-IDX.
067000     GO TO 6000-INNER-SCAN.
067100 6000-INNER-DONE.
067200     IF WS-FOUND-SW = 'NO '
067300         ADD 1 TO WS-DEDUCT-COUNT
067400         MOVE WS-DEDUCT-COUNT TO WS-DED-IDX
067500         MOVE GR-STOCK-ITEM-ID(WS-GRP-IDX)
067600                 TO DD-STOCK-ITEM-ID(WS-DED-IDX)
067700         MOVE GR-STOCK-ITEM-NAME(WS-GRP-IDX)
067800                 TO DD-STOCK-ITEM-NAME(WS-DED-IDX)
067900         MOVE ZERO TO DD-QUANTITY(WS-DED-IDX)
068000     END-IF.
068100     ADD GR-QUANTITY(WS-GRP-IDX) TO DD-QUANTITY(WS-DED-IDX).
068200     ADD 1 TO WS-GRP-IDX.
068300     GO TO 6000-OUTER-SCAN.
068400 6000-EXIT.
068500     EXIT.
068600
068700 8000-WRITE-GROUP.
068800*    BR-3 - SHIPPING LINE, THEN TOTAL LINE FOR THE GROUP.
068900     MOVE SPACES          TO IV-RECORD.
069000     MOVE SPACES          TO IV-STOCK-ITEM-ID.
069100     MOVE WS-GROUP-LABEL  TO IV-STOCK-ITEM-NAME.
069200     WRITE IV-RECORD.
069300     MOVE ZERO TO WS-GROUP-TOTAL.
069400     MOVE 1 TO WS-GRP-IDX.
069500 8000-DETAIL-SCAN.
069600     IF WS-GRP-IDX > WS-GROUP-LINE-COUNT
069700         GO TO 8000-DETAIL-DONE
069800     END-IF.
069900     MOVE GR-STOCK-ITEM-ID(WS-GRP-IDX)   TO IV-STOCK-ITEM-ID.
070000     MOVE GR-STOCK-ITEM-NAME(WS-GRP-IDX) TO IV-STOCK-ITEM-NAME.
070100     MOVE GR-QUANTITY(WS-GRP-IDX)        TO IV-QUANTITY.
070200     MOVE GR-AMOUNT(WS-GRP-IDX)          TO IV-AMOUNT-1.
070300     MOVE ZERO                           TO IV-AMOUNT-2.
070400     MOVE ZERO                           TO IV-AMOUNT-3.
070500     WRITE IV-RECORD.
070600     ADD GR-AMOUNT(WS-GRP-IDX) TO WS-GROUP-TOTAL.
070700     ADD 1 TO WS-GRP-IDX.
070800     GO TO 8000-DETAIL-SCAN.
070900 8000-DETAIL-DONE.
071000     MOVE '00-0000-00'   TO IV-STOCK-ITEM-ID.
071100     MOVE 'SHIPPING FEE' TO IV-STOCK-ITEM-NAME.
071200     MOVE 1              TO IV-QUANTITY.
071300     MOVE WS-GROUP-SHIP-FEE TO IV-AMOUNT-1.
071400     MOVE ZERO TO IV-AMOUNT-2.
071500     MOVE ZERO TO IV-AMOUNT-3.
071600     WRITE IV-RECORD.
071700     ADD WS-GROUP-SHIP-FEE TO WS-GROUP-TOTAL.
071800     MOVE 'TOTAL'        TO IV-STOCK-ITEM-ID.
071900     MOVE SPACES         TO IV-STOCK-ITEM-NAME.
072000     MOVE 1              TO IV-QUANTITY.
072100     MOVE WS-GROUP-TOTAL TO IV-AMOUNT-1.
072200     MOVE ZERO TO IV-AMOUNT-2.
072300     MOVE ZERO TO IV-AMOUNT-3.
072400     WRITE IV-RECORD.
072500 8000-EXIT.
072600     EXIT.
072700
072800 6100-WRITE-FINANCE-SUMMARY.
072900*    BR-6 - PER-ORDER FINANCE SUMMARY WITH TOTAL FOOTER.
073000     MOVE ZERO TO WS-FINANCE-TOTAL-1.
073100     MOVE ZERO TO WS-FINANCE-TOTAL-2.
073200     MOVE ZERO TO WS-FINANCE-TOTAL-3.
073300     MOVE 1 TO WS-KO-IDX.
073400 6100-SCAN.
073500     IF WS-KO-IDX > WS-KEPT-ORDER-COUNT
073600         GO TO 6100-SCAN-DONE
073700     END-IF.
073800     MOVE KO-ORDER-SN(WS-KO-IDX)          TO FN-ORDER-SN.
073900     MOVE KO-NET-SUM(WS-KO-IDX)           TO FN-AMOUNT-1.
074000     MOVE KO-BUYER-SHIP-FEE(WS-KO-IDX)    TO FN-AMOUNT-2.
074100     MOVE KO-PLATFORM-SHIP-FEE(WS-KO-IDX) TO FN-AMOUNT-3.
074200     MOVE SPACES                          TO FN-REPORTED-FILE.
074300     WRITE FN-RECORD.
074400     ADD KO-NET-SUM(WS-KO-IDX)           TO WS-FINANCE-TOTAL-1.
074500     ADD KO-BUYER-SHIP-FEE(WS-KO-IDX)    TO WS-FINANCE-TOTAL-2.
074600     ADD KO-PLATFORM-SHIP-FEE(WS-KO-IDX) TO WS-FINANCE-TOTAL-3.
074700     ADD 1 TO WS-KO-IDX.
074800     GO TO 6100-SCAN.
074900 6100-SCAN-DONE.
075000     MOVE 'TOTAL'           TO FN-ORDER-SN.
075100     MOVE WS-FINANCE-TOTAL-1 TO FN-AMOUNT-1.
075200     MOVE WS-FINANCE-TOTAL-2 TO FN-AMOUNT-2.
075300     MOVE WS-FINANCE-TOTAL-3 TO FN-AMOUNT-3.
075400     MOVE SPACES             TO FN-REPORTED-FILE.
075500     WRITE FN-RECORD.
075600 6100-EXIT.
075700     EXIT.
075800
075900 7000-WRITE-STOCK-DEDUCTION.
076000     MOVE 1 TO WS-DED-IDX.
076100 7000-SCAN.
076200     IF WS-DED-IDX > WS-DEDUCT-COUNT
076300         GO TO 7000-EXIT
076400     END-IF.
076500     MOVE DD-STOCK-ITEM-ID(WS-DED-IDX)   TO DS-STOCK-ITEM-ID.
076600     MOVE DD-STOCK-ITEM-NAME(WS-DED-IDX) TO DS-STOCK-ITEM-NAME.
076700     MOVE DD-QUANTITY(WS-DED-IDX)        TO DS-QUANTITY.
076800     WRITE DS-RECORD.
076900     ADD 1 TO WS-DED-IDX.
077000     GO TO 7000-SCAN.
077100 7000-EXIT.
077200     EXIT.
077300
077400 9000-CLOSE-ALL.
077500     CLOSE FILTERED-ORDERS-OUT-FILE.
077600     CLOSE INVOICE-OUT-FILE.
077700     CLOSE DEDUCT-OUT-FILE.
077800     CLOSE FINANCE-OUT-FILE.
077900 9000-EXIT.
078000     EXIT.
078100
078200 9900-CLOSE-INPUTS-ONLY.
078300     CONTINUE.
078400 9900-EXIT.
078500     EXIT.
