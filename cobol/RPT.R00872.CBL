000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.            872-REPORT.
000300 AUTHOR.                MDS. MODIFIED BY SAH.
000400 INSTALLATION.          MDS DATA CENTER - BATCH PRODUCTION.
000500 DATE-WRITTEN.          03/11/1987.
000600 DATE-COMPILED.
000700 SECURITY.              COMPANY CONFIDENTIAL - RESTRICTED DIST.
000800
000900*****************************************************************
001000* TARGET-TABLE LAYOUT FOR THE STOCK-DEDUCTION SUMMARY WRITTEN   *
001100* BY THE PLATFORM-A ORDER BATCH (BAT.TIP41) ONLY.  ONE LINE PER *
001200* STOCK ITEM ID ACROSS ALL INVOICE GROUPS OF THE RUN, EXCLUDING *
001300* SHIPPING AND TOTAL LINES.                                     *
001400*****************************************************************
001500*-----------------------------------------------------------------
001600* CHANGE LOG
001700*-----------------------------------------------------------------
001800* DATE       BY   TKT#      DESCRIPTION
001900* 03/11/87   RKF  CR-0118   ORIGINAL LAYOUT - WAREHOUSE PICK-
002000*                           DEDUCTION LINE FOR CATALOG ORDERS.
002100* 11/09/98   TLO  Y2K-0031  NO DATE FIELDS ON THIS RECORD - LOG
002200*                           ENTRY MADE FOR Y2K SIGN-OFF ONLY.
002300* 02/20/17   SAH  MK-1107   REPOINTED AT MARKETPLACE-A STOCK-
002400*                           DEDUCTION SUMMARY (WAS CATALOG PICK
002500*                           DEDUCTION LINE).
002550* 01/18/22   SAH  MK-1299   ADDED STANDALONE 77-LEVEL REC-COUNT
002560*                           AND EOF-SWITCH CARRIED FOR CALLERS.
002600*-----------------------------------------------------------------
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT DEDUCT-OUT-FILE ASSIGN TO "DEDUCTOUT"
003500         ORGANIZATION IS LINE SEQUENTIAL.
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900 FD  DEDUCT-OUT-FILE
004000     LABEL RECORD IS STANDARD
004100     RECORD CONTAINS 59 CHARACTERS
004200     DATA RECORD IS DS-RECORD.
004300
004400 01  DS-RECORD.
004500     05  DS-STOCK-ITEM-ID               PIC X(12).
004510     05  DS-STOCK-ITEM-ID-SPLIT REDEFINES DS-STOCK-ITEM-ID.
004520*        STOCK ITEM ID IS DEPT-CLASS-ITEM; SPLIT VIEW USED WHEN
004530*        THE PICK LIST IS SEQUENCED BY WAREHOUSE DEPARTMENT.
004540         10  DS-DEPT-CODE                PIC X(2).
004550         10  FILLER                      PIC X.
004560         10  DS-CLASS-CODE               PIC X(4).
004570         10  FILLER                      PIC X.
004580         10  DS-ITEM-SEQ                 PIC X(4).
004600     05  DS-STOCK-ITEM-NAME              PIC X(40).
004610     05  DS-KEY-AND-NAME-AREA REDEFINES DS-STOCK-ITEM-NAME.
004620*        ALTERNATE VIEW USED BY THE OLD WAREHOUSE PICK-LIST
004630*        PRINT ROUTINE - FIRST 12 BYTES OF THE NAME ONLY.
004640         10  DS-SHORT-NAME               PIC X(12).
004650         10  FILLER                      PIC X(28).
004700     05  DS-QUANTITY                     PIC S9(7).
004710     05  DS-QUANTITY-UNSIGNED REDEFINES DS-QUANTITY.
004720*        UNSIGNED VIEW USED WHEN EDITING THE PICK-LIST QUANTITY
004730*        FOR DISPLAY - DEDUCTION QUANTITIES ARE NEVER NEGATIVE.
004740         10  DS-QUANTITY-DISPLAY         PIC 9(7).
006500
006600 WORKING-STORAGE SECTION.
006610*    MK-1299 - STANDALONE COUNTERS CARRIED FOR THE LOAD JOB THAT
006620*    POINTS AT THIS LAYOUT (BAT.TIP41 FOR DEDUCT-OUT-FILE).
006630 77  WS-DS-REC-COUNT               PIC S9(7) COMP VALUE ZERO.
006640 77  WS-DS-EOF-SWITCH              PIC X(01) VALUE 'N'.
006650     88  WS-DS-EOF                     VALUE 'Y'.
006660     88  WS-DS-NOT-EOF                 VALUE 'N'.
006700 PROCEDURE DIVISION.
006800     STOP RUN.
