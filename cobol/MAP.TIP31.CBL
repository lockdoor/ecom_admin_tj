000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.            ITEM-MAPPING-TABLE.
000300 AUTHOR.                MDS. MODIFIED BY RKF.
000400 INSTALLATION.          MDS DATA CENTER - BATCH PRODUCTION.
000500 DATE-WRITTEN.          03/11/1987.
000600 DATE-COMPILED.
000700 SECURITY.              COMPANY CONFIDENTIAL - RESTRICTED DIST.
000800
000900*****************************************************************
001000* THIS MEMBER CARRIES THE LAYOUT OF THE ITEM-MAPPING TABLE THAT *
001100* IS SHARED BY ALL THREE MARKETPLACE ORDER-BATCH JOBS (SEE      *
001200* BAT.TIP41/42/43).  ONE PLATFORM SKU MAY CARRY SEVERAL ROWS    *
001300* WHEN A SKU IS A BUNDLE OF MORE THAN ONE STOCK ITEM.           *
001400*****************************************************************
001500*-----------------------------------------------------------------
001600* CHANGE LOG
001700*-----------------------------------------------------------------
001800* DATE       BY   TKT#      DESCRIPTION
001900* 03/11/87   RKF  CR-0118   ORIGINAL LAYOUT - SINGLE STOCK ITEM
002000*                           PER CATALOG SKU, NO RATIO FIELD.
002100* 09/02/88   RKF  CR-0151   ADDED MAP-MULTIPLIER FOR CASE-PACK
002200*                           ITEMS (N STOCK UNITS PER SKU SOLD).
002300* 01/17/91   DWB  CR-0209   WIDENED STOCK ITEM NAME TO 40 BYTES.
002400* 11/09/98   TLO  Y2K-0031  NO DATE FIELDS ON THIS RECORD - LOG
002500*                           ENTRY MADE FOR Y2K SIGN-OFF ONLY.
002600* 06/04/03   JRP  CR-0344   BUNDLE SUPPORT - ADDED MAP-RATIO FOR
002700*                           REVENUE SPLIT ACROSS BUNDLE LINES.
002800* 02/20/17   SAH  MK-1102   REPOINTED AT MARKETPLACE EXPORT SKU
002900*                           FORMAT (WAS MAIL-ORDER CATALOG SKU).
003000* 08/14/19   SAH  MK-1188   BLANK-SKU ROWS NOW SKIPPED ON LOAD,
003100*                           NOT JUST ON PRINT.
003150* 01/18/22   SAH  MK-1299   ADDED STANDALONE 77-LEVEL REC-COUNT
003160*                           AND EOF-SWITCH CARRIED FOR CALLERS.
003200*-----------------------------------------------------------------
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT MAPPING-FILE ASSIGN TO "MAPFILE"
004100         ORGANIZATION IS LINE SEQUENTIAL.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  MAPPING-FILE
004600     LABEL RECORD IS STANDARD
004700     RECORD CONTAINS 128 CHARACTERS
004800     DATA RECORD IS MAP-RECORD.
004900
005000 01  MAP-RECORD.
005100     05  MAP-KEY-AREA.
005200         10  MAP-PLATFORM-SKU          PIC X(20).
005300         10  MAP-PLATFORM-NAME         PIC X(40).
005400         10  MAP-STOCK-ITEM-ID         PIC X(12).
005500         10  MAP-STOCK-ITEM-NAME       PIC X(40).
005600         10  FILLER                    PIC X(01).
005700     05  MAP-NAME-ONLY-AREA REDEFINES MAP-KEY-AREA.
005800*        WAREHOUSE CROSS-REFERENCE PRINT USES ONLY THE TWO
005900*        NAME FIELDS - ALTERNATE VIEW SKIPS BOTH ID COLUMNS.
006000         10  FILLER                    PIC X(20).
006100         10  MAP-NAME-ONLY-PLATFORM    PIC X(40).
006200         10  FILLER                    PIC X(12).
006300         10  MAP-NAME-ONLY-STOCK       PIC X(40).
006400         10  FILLER                    PIC X(01).
006500     05  MAP-BUNDLE-DETAIL-AREA.
006600         10  MAP-MULTIPLIER            PIC S9(5).
006700         10  MAP-RATIO                 PIC S9(1)V9(4).
006800     05  MAP-SINGLE-ITEM-AREA REDEFINES MAP-BUNDLE-DETAIL-AREA.
006900*        PRE-1988 LAYOUT - ONE UNIT OF STOCK PER UNIT SOLD,
007000*        NO CASE-PACK MULTIPLIER AND NO BUNDLE RATIO.  KEPT
007100*        ONLY SO OLD CONVERSION RUNS STILL DOCUMENT CORRECTLY.
007200         10  MAP-SINGLE-UNUSED         PIC X(5).
007300         10  MAP-SINGLE-FULL-SHARE     PIC X(5).
007400     05  MAP-CASE-PACK-ONLY-AREA REDEFINES MAP-BUNDLE-DETAIL-AREA.
007500*        1988-2003 LAYOUT - CASE-PACK MULTIPLIER ADDED BUT NO
007600*        BUNDLE REVENUE RATIO YET (EVERY LINE WAS FULL SHARE).
007700         10  MAP-CASE-PACK-QTY         PIC S9(5).
007800         10  MAP-CASE-PACK-UNUSED      PIC X(5).
007900     05  FILLER                        PIC X(5).
008000
008100 WORKING-STORAGE SECTION.
008110*    MK-1299 - STANDALONE COUNTERS CARRIED FOR THE LOAD JOB THAT
008120*    POINTS AT THIS LAYOUT (BAT.TIP41/42/43 FOR THE MAPPING TABLE).
008130 77  WS-MAP-REC-COUNT              PIC S9(7) COMP VALUE ZERO.
008140 77  WS-MAP-EOF-SWITCH             PIC X(01) VALUE 'N'.
008150     88  WS-MAP-EOF                    VALUE 'Y'.
008160     88  WS-MAP-NOT-EOF                VALUE 'N'.
008200 PROCEDURE DIVISION.
008300     STOP RUN.
