000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.            873-REPORT.
000300 AUTHOR.                MDS. MODIFIED BY SAH.
000400 INSTALLATION.          MDS DATA CENTER - BATCH PRODUCTION.
000500 DATE-WRITTEN.          09/02/1988.
000600 DATE-COMPILED.
000700 SECURITY.              COMPANY CONFIDENTIAL - RESTRICTED DIST.
000800
000900*****************************************************************
001000* TARGET-TABLE LAYOUT FOR THE PER-ORDER FINANCE SUMMARY WRITTEN *
001100* BY THE PLATFORM-A AND PLATFORM-C ORDER BATCHES (BAT.TIP41 AND *
001200* BAT.TIP43).  THIS SAME LAYOUT IS READ BACK AS THE ADMIN-SIDE  *
001300* INPUT TO THE PAYOUT RECONCILE BATCH (BAT.TIP44), WHICH STAMPS *
001400* FN-REPORTED-FILE ON EACH MATCHED ORDER.                       *
001500*****************************************************************
001600*-----------------------------------------------------------------
001700* CHANGE LOG
001800*-----------------------------------------------------------------
001900* DATE       BY   TKT#      DESCRIPTION
002000* 09/02/88   RKF  CR-0151   ORIGINAL LAYOUT - CATALOG ORDER
002100*                           SETTLEMENT SUMMARY, TWO COLUMNS.
002200* 01/17/91   DWB  CR-0209   ADDED THIRD AMOUNT COLUMN FOR
002300*                           WAREHOUSE DIRECT-SHIP SUBTOTALS.
002400* 11/09/98   TLO  Y2K-0031  NO DATE FIELDS ON THIS RECORD - LOG
002500*                           ENTRY MADE FOR Y2K SIGN-OFF ONLY.
002600* 02/20/17   SAH  MK-1108   REPOINTED AT MARKETPLACE FINANCE
002700*                           SUMMARY (WAS CATALOG SETTLEMENT).
002800* 07/11/19   SAH  MK-1175   ADDED FN-REPORTED-FILE FOR PAYOUT
002900*                           RECONCILE MATCH-BACK (BAT.TIP44).
002950* 01/18/22   SAH  MK-1299   ADDED STANDALONE 77-LEVEL REC-COUNT
002960*                           AND EOF-SWITCH CARRIED FOR CALLERS.
003000*-----------------------------------------------------------------
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT FINANCE-OUT-FILE ASSIGN TO "FINOUT"
003900         ORGANIZATION IS LINE SEQUENTIAL.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  FINANCE-OUT-FILE
004400     LABEL RECORD IS STANDARD
004500     RECORD CONTAINS 83 CHARACTERS
004600     DATA RECORD IS FN-RECORD.
004700
004800 01  FN-RECORD.
004900     05  FN-ORDER-SN                    PIC X(20).
004920         88  FN-TOTAL-LINE                  VALUE 'TOTAL'.
004940     05  FN-ORDER-SN-HALVES REDEFINES FN-ORDER-SN.
004950*        LEGACY MAIL-ORDER NUMBER WAS A 10-BYTE BATCH/SEQUENCE
004960*        PAIR; KEPT AS A REDEFINE FOR OLD CONVERSION PROGRAMS.
004970         10  FN-OLD-BATCH-NBR            PIC X(10).
004980         10  FN-OLD-SEQUENCE-NBR         PIC X(10).
005100     05  FN-AMOUNT-AREA.
005200         10  FN-AMOUNT-1                 PIC S9(9)V99.
005300         10  FN-AMOUNT-2                 PIC S9(9)V99.
005400         10  FN-AMOUNT-3                 PIC S9(9)V99.
005410     05  FN-PRE-1991-AMOUNT-AREA REDEFINES FN-AMOUNT-AREA.
005420*        BEFORE CR-0209 THE LINE CARRIED ONLY TWO AMOUNTS.
005430         10  FN-OLD-AMOUNT-1             PIC S9(9)V99.
005440         10  FN-OLD-AMOUNT-2             PIC S9(9)V99.
005450         10  FILLER                      PIC X(11).
005500     05  FN-REPORTED-FILE                PIC X(30).
005510     05  FN-PRE-2019-REPORTED-AREA REDEFINES FN-REPORTED-FILE.
005520*        BEFORE MK-1175 THIS WAS UNUSED FILLER - NO RECONCILE
005530*        MATCH-BACK PROGRAM EXISTED YET.
005540         10  FILLER                      PIC X(30).
007000
007100 WORKING-STORAGE SECTION.
007110*    MK-1299 - STANDALONE COUNTERS CARRIED FOR THE LOAD JOBS THAT
007120*    POINT AT THIS LAYOUT (BAT.TIP41/43/44 FOR FINANCE-OUT-FILE).
007130 77  WS-FN-REC-COUNT               PIC S9(7) COMP VALUE ZERO.
007140 77  WS-FN-EOF-SWITCH              PIC X(01) VALUE 'N'.
007150     88  WS-FN-EOF                     VALUE 'Y'.
007160     88  WS-FN-NOT-EOF                 VALUE 'N'.
007200 PROCEDURE DIVISION.
007300     STOP RUN.
