000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.            PLATFORM-C-ORDER-DETAIL.
000300 AUTHOR.                MDS. MODIFIED BY SAH.
000400 INSTALLATION.          MDS DATA CENTER - BATCH PRODUCTION.
000500 DATE-WRITTEN.          01/17/1991.
000600 DATE-COMPILED.
000700 SECURITY.              COMPANY CONFIDENTIAL - RESTRICTED DIST.
000800
000900*****************************************************************
001000* LAYOUT OF THE MARKETPLACE-C ORDER EXPORT READ BY THE PLATFORM-C
001100* ORDER BATCH (BAT.TIP43).  ROWS WITH A NON-BLANK CANCEL/RETURN
001200* TYPE ARE DROPPED BEFORE THE CANCELED-ORDER-ID FILE IS EVEN
001300* CONSULTED; QUANTITY IS MULTIPLIED BY THE MAPPING MULTIPLIER.
001400*****************************************************************
001500*-----------------------------------------------------------------
001600* CHANGE LOG
001700*-----------------------------------------------------------------
001800* DATE       BY   TKT#      DESCRIPTION
001900* 01/17/91   DWB  CR-0209   ORIGINAL LAYOUT - WAREHOUSE DIRECT-
002000*                           SHIP ORDER LINE, NO DISCOUNT COLUMNS.
002100* 06/04/03   JRP  CR-0345   ADDED BEFORE/AFTER DISCOUNT SUBTOTAL
002200*                           COLUMNS FOR VENDOR CHARGEBACK RUNS.
002300* 11/09/98   TLO  Y2K-0031  NO DATE FIELDS ON THIS RECORD - LOG
002400*                           ENTRY MADE FOR Y2K SIGN-OFF ONLY.
002500* 02/20/17   SAH  MK-1104   REPOINTED AT MARKETPLACE-C ORDER
002600*                           EXPORT (WAS WAREHOUSE DIRECT-SHIP).
002700* 08/14/19   SAH  MK-1190   ADDED CANCEL-TYPE - PLATFORM SPLITS
002800*                           CANCEL AND RETURN INTO ONE COLUMN.
002850* 01/18/22   SAH  MK-1299   ADDED STANDALONE 77-LEVEL REC-COUNT
002860*                           AND EOF-SWITCH CARRIED FOR CALLERS.
002900*-----------------------------------------------------------------
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT ORDER-C-FILE ASSIGN TO "ORDERC"
003800         ORGANIZATION IS LINE SEQUENTIAL.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200 FD  ORDER-C-FILE
004300     LABEL RECORD IS STANDARD
004400     RECORD CONTAINS 169 CHARACTERS
004500     DATA RECORD IS OC-RECORD.
004600
004700 01  OC-RECORD.
004800     05  OC-ORDER-ID                    PIC X(20).
004900     05  OC-SKU-ID                      PIC X(20).
005000     05  OC-PRODUCT-NAME                PIC X(40).
005100     05  OC-QUANTITY                    PIC S9(5).
005110     05  OC-QUANTITY-UNSIGNED REDEFINES OC-QUANTITY.
005120*        UNSIGNED VIEW USED BY THE VENDOR CHARGEBACK PRINT -
005130*        DIRECT-SHIP QUANTITIES ARE NEVER NEGATIVE.
005140         10  OC-QUANTITY-DISPLAY        PIC 9(5).
005200     05  OC-PRICE-AREA.
005300         10  OC-UNIT-ORIG-PRICE         PIC S9(7)V99.
005400         10  OC-SUBTOTAL-BEFORE         PIC S9(7)V99.
005500         10  OC-SELLER-DISCOUNT         PIC S9(7)V99.
005600         10  OC-SUBTOTAL-AFTER          PIC S9(7)V99.
005610     05  OC-PRE-2003-PRICE-AREA REDEFINES OC-PRICE-AREA.
005620*        BEFORE CR-0345 THE LINE CARRIED ONLY UNIT PRICE; THE
005630*        THREE DISCOUNT-MATH COLUMNS DID NOT EXIST.
005640         10  OC-OLD-UNIT-ORIG-PRICE     PIC S9(7)V99.
005650         10  FILLER                     PIC X(27).
005700     05  OC-CANCEL-TYPE                 PIC X(20).
005800     05  OC-PRE-2019-CANCEL-AREA REDEFINES OC-CANCEL-TYPE.
005900*        BEFORE MK-1190 THIS WAS PLAIN FILLER - THE WAREHOUSE
006000*        FEED HAD NO CANCEL/RETURN DISTINCTION.
006100         10  FILLER                     PIC X(20).
007100     05  FILLER                         PIC X(28).
007200
007300 WORKING-STORAGE SECTION.
007310*    MK-1299 - STANDALONE COUNTERS CARRIED FOR THE LOAD JOB THAT
007320*    POINTS AT THIS LAYOUT (BAT.TIP43 FOR THE ORDER-C DETAIL).
007330 77  WS-OC-REC-COUNT               PIC S9(7) COMP VALUE ZERO.
007340 77  WS-OC-EOF-SWITCH              PIC X(01) VALUE 'N'.
007350     88  WS-OC-EOF                     VALUE 'Y'.
007360     88  WS-OC-NOT-EOF                 VALUE 'N'.
007400 PROCEDURE DIVISION.
007500     STOP RUN.
