000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.            PLATFORM-C-ORDER-BATCH.
000300 AUTHOR.                MDS. MODIFIED BY SAH.
000400 INSTALLATION.          MDS DATA CENTER - BATCH PRODUCTION.
000500 DATE-WRITTEN.          09/02/1988.
000600 DATE-COMPILED.
000700 SECURITY.              COMPANY CONFIDENTIAL - RESTRICTED DIST.
000800
000900*****************************************************************
001000* ORIGINALLY THE MAIL-ORDER RETURNS-AWARE INVOICE BATCH.         *
001100* REPOINTED IN 2017 AT THE MARKETPLACE-C ORDER EXPORT.  DROPS    *
001200* CANCELED/RETURNED ROWS, MAPS EACH PLATFORM SKU ID TO ONE OR    *
001300* MORE STOCK ITEMS, WRITES ONE INVOICE AGGREGATED PER STOCK ITEM *
001400* AND A PER-ORDER FINANCE SUMMARY.  SEE ORC.TIP34 AND MAP.TIP31  *
001500* FOR THE RECORD LAYOUTS RESTATED BELOW.                         *
001600*****************************************************************
001700*-----------------------------------------------------------------
001800* CHANGE LOG
001900*-----------------------------------------------------------------
002000* DATE       BY   TKT#      DESCRIPTION
002100* 09/02/88   RKF  CR-0152   ORIGINAL RELEASE - RETURNS-AWARE MAIL
002200*                           ORDER INVOICE, MULTIPLIER LOOKUP.
002300* 01/17/91   DWB  CR-0210   SKU-ID WIDENED TO MATCH CATALOG DESK
002400*                           ITEM-CODE LENGTH.
002500* 11/09/98   TLO  Y2K-0031  NO DATE FIELDS ON THIS RUN - ENTRY
002600*                           MADE FOR Y2K SIGN-OFF ONLY.
002700* 02/20/17   SAH  MK-1104   REPOINTED AT MARKETPLACE-C ORDER
002800*                           EXPORT; RENAMED FROM RETURNS BATCH.
002900* 04/03/17   SAH  MK-1122   ADDED PER-ORDER FINANCE SUMMARY FOR
003000*                           PAYOUT RECONCILE MATCH-BACK.
003100* 08/14/19   SAH  MK-1190   CANCEL/RETURN TYPE NOW DROPS THE ROW
003200*                           BEFORE THE CANCELED-FILE EXCLUSION,
003300*                           NOT AFTER.
003350* 01/18/22   SAH  MK-1299   SUBSCRIPTS AND STANDALONE COUNTERS
003360*                           RESTATED AS 77-LEVEL ITEMS PER THE
003370*                           STANDARDS DESK AUDIT.
003400*-----------------------------------------------------------------
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT MAPPING-FILE ASSIGN TO "MAPFILE"
004300         ORGANIZATION IS LINE SEQUENTIAL.
004400
004500     SELECT ORDER-C-FILE ASSIGN TO "ORDERC"
004600         ORGANIZATION IS LINE SEQUENTIAL.
004700
004800     SELECT CANCELED-FILE OPTIONAL ASSIGN TO "CANCFILE"
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-CANC-STATUS.
005100
005200     SELECT CANCELED-OUT-FILE ASSIGN TO "CANCECHO"
005300         ORGANIZATION IS LINE SEQUENTIAL.
005400
005500     SELECT INVOICE-OUT-FILE ASSIGN TO "INVCOUT"
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700
005800     SELECT FINANCE-OUT-FILE ASSIGN TO "FINOUT"
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  MAPPING-FILE
006400     LABEL RECORD IS STANDARD
006500     RECORD CONTAINS 127 CHARACTERS
006600     DATA RECORD IS MAP-RECORD.
006700 01  MAP-RECORD.
006800     05  MAP-PLATFORM-SKU              PIC X(20).
006900     05  MAP-PLATFORM-NAME             PIC X(40).
007000     05  MAP-STOCK-ITEM-ID             PIC X(12).
007100     05  MAP-STOCK-ITEM-NAME           PIC X(40).
007200     05  MAP-MULTIPLIER                PIC S9(5).
007250     05  MAP-SINGLE-ITEM-AREA REDEFINES MAP-MULTIPLIER.
007260*        NOT USED BY THIS BATCH - UNIT 3 HAS NO BUNDLE RATIO.
007270         10  FILLER                    PIC X(5).
007300     05  MAP-RATIO                     PIC S9(1)V9(4).
007700     05  FILLER                        PIC X(5).
007800
007900 FD  ORDER-C-FILE
008000     LABEL RECORD IS STANDARD
008100     RECORD CONTAINS 169 CHARACTERS
008200     DATA RECORD IS OC-RECORD.
008300 01  OC-RECORD.
008400     05  OC-ORDER-ID                    PIC X(20).
008500     05  OC-SKU-ID                      PIC X(20).
008600     05  OC-PRODUCT-NAME                PIC X(40).
008700     05  OC-QUANTITY                    PIC S9(5).
008710     05  OC-QUANTITY-UNSIGNED REDEFINES OC-QUANTITY.
008720*        UNSIGNED VIEW USED WHEN EDITING QUANTITY FOR DISPLAY -
008730*        ORDER QUANTITIES ARE NEVER NEGATIVE.
008740         10  OC-QUANTITY-DISPLAY        PIC 9(5).
008800     05  OC-PRICE-AREA.
008900         10  OC-UNIT-ORIG-PRICE         PIC S9(7)V99.
009000         10  OC-SUBTOTAL-BEFORE         PIC S9(7)V99.
009100         10  OC-SELLER-DISCOUNT         PIC S9(7)V99.
009200         10  OC-SUBTOTAL-AFTER          PIC S9(7)V99.
009210     05  OC-PRE-2003-PRICE-AREA REDEFINES OC-PRICE-AREA.
009220*        BEFORE CR-0345 THE LINE CARRIED ONLY UNIT PRICE; THE
009230*        THREE DISCOUNT-MATH COLUMNS DID NOT EXIST.
009240         10  OC-OLD-UNIT-ORIG-PRICE     PIC S9(7)V99.
009250         10  FILLER                     PIC X(27).
009300     05  OC-CANCEL-TYPE                 PIC X(20).
010300     05  FILLER                         PIC X(28).
010400
010500 FD  CANCELED-FILE
010600     LABEL RECORD IS STANDARD
010700     RECORD CONTAINS 20 CHARACTERS
010800     DATA RECORD IS CN-RECORD.
010900 01  CN-RECORD.
011000     05  CN-ORDER-SN                   PIC X(20).
011100
011200 FD  CANCELED-OUT-FILE
011300     LABEL RECORD IS STANDARD
011400     RECORD CONTAINS 20 CHARACTERS
011500     DATA RECORD IS CN-OUT-RECORD.
011600 01  CN-OUT-RECORD.
011700     05  CN-OUT-ORDER-SN                PIC X(20).
011800
011900 FD  INVOICE-OUT-FILE
012000     LABEL RECORD IS STANDARD
012100     RECORD CONTAINS 92 CHARACTERS
012200     DATA RECORD IS IV-RECORD.
012300 01  IV-RECORD.
012400     05  IV-STOCK-ITEM-ID               PIC X(12).
012500     05  IV-STOCK-ITEM-NAME             PIC X(40).
012600     05  IV-QUANTITY                    PIC S9(7).
012700     05  IV-AMOUNT-1                    PIC S9(9)V99.
012800     05  IV-AMOUNT-2                    PIC S9(9)V99.
012900     05  IV-AMOUNT-3                    PIC S9(9)V99.
013000
013100 FD  FINANCE-OUT-FILE
013200     LABEL RECORD IS STANDARD
013300     RECORD CONTAINS 83 CHARACTERS
013400     DATA RECORD IS FN-RECORD.
013500 01  FN-RECORD.
013600     05  FN-ORDER-SN                    PIC X(20).
013700     05  FN-AMOUNT-1                     PIC S9(9)V99.
013800     05  FN-AMOUNT-2                     PIC S9(9)V99.
013900     05  FN-AMOUNT-3                     PIC S9(9)V99.
014000     05  FN-REPORTED-FILE                PIC X(30).
014100
014200 WORKING-STORAGE SECTION.
014300 01  WS-SWITCHES.
014400     05  WS-CANC-FILE-PRESENT          PIC X(3)  VALUE 'NO '.
014500     05  WS-MAPPING-ERROR-FOUND        PIC X(3)  VALUE 'NO '.
014600
014700 01  WS-FILE-STATUSES.
014800     05  WS-CANC-STATUS                PIC X(2).
014900
015000*    MK-1299 - SUBSCRIPTS RESTATED AS STANDALONE 77-LEVEL ITEMS,
015100 77  WS-MAP-IDX                    PIC S9(4) COMP.
015200 77  WS-CAN-IDX                    PIC S9(4) COMP.
015300 77  WS-IL-IDX                     PIC S9(4) COMP.
015400 77  WS-FN-IDX                     PIC S9(4) COMP.
015500 77  WS-FOUND-SW                   PIC X(3).
015600
015700 01  WS-MAPPING-TABLE.
015800     05  MT-ENTRY OCCURS 300 TIMES.
015900         10  MT-PLATFORM-SKU            PIC X(20).
016000         10  MT-STOCK-ITEM-ID           PIC X(12).
016100         10  MT-STOCK-ITEM-NAME         PIC X(40).
016200         10  MT-MULTIPLIER              PIC S9(5) COMP.
016300 77  WS-MAPPING-COUNT                  PIC S9(4) COMP VALUE ZERO.
016400
016500 01  WS-CANCELED-TABLE.
016600     05  CT-ENTRY OCCURS 300 TIMES.
016700         10  CT-ORDER-SN                PIC X(20).
016800 77  WS-CANCELED-COUNT                 PIC S9(4) COMP VALUE ZERO.
016900
017000 01  WS-INVOICE-LINE-TABLE.
017100     05  IL-ENTRY OCCURS 200 TIMES.
017200         10  IL-STOCK-ITEM-ID           PIC X(12).
017300         10  IL-STOCK-ITEM-NAME         PIC X(40).
017400         10  IL-QUANTITY                PIC S9(7) COMP.
017500         10  IL-BEFORE-DISCOUNT-TOTAL   PIC S9(9)V99.
017600         10  IL-DISCOUNT-TOTAL          PIC S9(9)V99.
017700 77  WS-INVOICE-LINE-COUNT             PIC S9(4) COMP VALUE ZERO.
017800
017900 01  WS-FINANCE-TABLE.
018000     05  FT-ENTRY OCCURS 300 TIMES.
018100         10  FT-ORDER-ID                PIC X(20).
018200         10  FT-BEFORE-TOTAL            PIC S9(9)V99.
018300         10  FT-DISCOUNT-TOTAL          PIC S9(9)V99.
018400         10  FT-AFTER-TOTAL             PIC S9(9)V99.
018500 77  WS-FINANCE-COUNT                  PIC S9(4) COMP VALUE ZERO.
018600
018700 77  WS-TOTAL-BEFORE                   PIC S9(9)V99 VALUE ZERO.
018800 77  WS-TOTAL-DISCOUNT                 PIC S9(9)V99 VALUE ZERO.
018900 77  WS-TOTAL-AFTER                    PIC S9(9)V99 VALUE ZERO.
019000
019100 77  WS-MESSAGE-LINE                   PIC X(80).
019200
019300 PROCEDURE DIVISION.
019400
019500*    NOTE - ALL TABLE SCANS IN THIS PROGRAM LOOP BY GO TO WITHIN
019600*    THE OWNING PARAGRAPH'S RANGE, NOT BY INLINE PERFORM.
019700
019800 0000-MAINLINE.
019900     PERFORM 2000-LOAD-MAPPING-TABLE THRU 2000-EXIT.
020000     PERFORM 2100-LOAD-CANCELED-TABLE THRU 2100-EXIT.
020100     PERFORM 3000-READ-AND-MERGE-ORDERS THRU 3000-EXIT.
020200     IF WS-MAPPING-ERROR-FOUND = 'YES'
020300         DISPLAY 'BAT.TIP43 - RUN TERMINATED - UNMAPPED ORDER '
020400                 'LINES LISTED ABOVE.  NO OUTPUT PRODUCED.'
020500         STOP RUN
020600     END-IF.
020700     PERFORM 4000-OPEN-OUTPUTS THRU 4000-EXIT.
020800     PERFORM 5000-WRITE-INVOICE THRU 5000-EXIT.
020900     PERFORM 6000-WRITE-FINANCE-SUMMARY THRU 6000-EXIT.
021000     PERFORM 9000-CLOSE-ALL THRU 9000-EXIT.
021100     STOP RUN.
021200
021300 2000-LOAD-MAPPING-TABLE.
021400     OPEN INPUT MAPPING-FILE.
021500 2000-READ-MAP.
021600     READ MAPPING-FILE
021700         AT END
021800             GO TO 2000-DONE.
021900     IF MAP-PLATFORM-SKU = SPACES
022000     OR MAP-STOCK-ITEM-ID = SPACES
022100     OR MAP-STOCK-ITEM-NAME = SPACES
022200         GO TO 2000-READ-MAP
022300     END-IF.
022400     ADD 1 TO WS-MAPPING-COUNT.
022500     MOVE MAP-PLATFORM-SKU    TO
022550             MT-PLATFORM-SKU(WS-MAPPING-COUNT).
022600     MOVE MAP-STOCK-ITEM-ID   TO
022650             MT-STOCK-ITEM-ID(WS-MAPPING-COUNT).
022700     MOVE MAP-STOCK-ITEM-NAME TO
022750             MT-STOCK-ITEM-NAME(WS-MAPPING-COUNT).
022800     MOVE MAP-MULTIPLIER      TO MT-MULTIPLIER(WS-MAPPING-COUNT).
022900     GO TO 2000-READ-MAP.
023000 2000-DONE.
023100     CLOSE MAPPING-FILE.
023200 2000-EXIT.
023300     EXIT.
023400
023500 2100-LOAD-CANCELED-TABLE.
023600     OPEN INPUT CANCELED-FILE.
023700     IF WS-CANC-STATUS = '00'
023800         MOVE 'YES' TO WS-CANC-FILE-PRESENT
023900     ELSE
024000         GO TO 2100-EXIT
024100     END-IF.
024200 2100-READ-CANC.
024300     READ CANCELED-FILE
024400         AT END
024500             GO TO 2100-DONE.
024600     ADD 1 TO WS-CANCELED-COUNT.
024700     MOVE CN-ORDER-SN TO CT-ORDER-SN(WS-CANCELED-COUNT).
024800     GO TO 2100-READ-CANC.
024900 2100-DONE.
025000     CLOSE CANCELED-FILE.
025100 2100-EXIT.
025200     EXIT.
025300
025400 3000-READ-AND-MERGE-ORDERS.
025500     OPEN INPUT ORDER-C-FILE.
025600 3000-READ-ORDER.
025700     READ ORDER-C-FILE
025800         AT END
025900             GO TO 3000-DONE.
026000     IF OC-CANCEL-TYPE NOT = SPACES                               MK-1190 
026100         GO TO 3000-READ-ORDER
026200     END-IF.
026300     PERFORM 3100-SEARCH-CANCELED THRU 3100-EXIT.
026400     IF WS-FOUND-SW = 'YES'
026500         GO TO 3000-READ-ORDER
026600     END-IF.
026700     PERFORM 3200-MERGE-MAPPING THRU 3200-EXIT.
026800     PERFORM 3300-ACCUM-FINANCE-LINE THRU 3300-EXIT.
026900     GO TO 3000-READ-ORDER.
027000 3000-DONE.
027100     CLOSE ORDER-C-FILE.
027200 3000-EXIT.
027300     EXIT.
027400
027500 3100-SEARCH-CANCELED.
027600     MOVE 'NO ' TO WS-FOUND-SW.
027700     IF WS-CANCELED-COUNT = ZERO
027800         GO TO 3100-EXIT
027900     END-IF.
028000     MOVE 1 TO WS-CAN-IDX.
028100 3100-SCAN.
028200     IF WS-CAN-IDX > WS-CANCELED-COUNT
028300         GO TO 3100-EXIT
028400     END-IF.
028500     IF OC-ORDER-ID = CT-ORDER-SN(WS-CAN-IDX)
028600         MOVE 'YES' TO WS-FOUND-SW
028700         GO TO 3100-EXIT
028800     END-IF.
028900     ADD 1 TO WS-CAN-IDX.
029000     GO TO 3100-SCAN.
029100 3100-EXIT.
029200     EXIT.
029300
029400 3200-MERGE-MAPPING.
029500*    BR-5 - STOP WITH NO OUTPUT IF THE SKU ID HAS NO MAPPING ROW.
029600     MOVE 1 TO WS-MAP-IDX.
029700     MOVE 'NO ' TO WS-FOUND-SW.
029800 3200-SCAN.
029900     IF WS-MAP-IDX > WS-MAPPING-COUNT
030000         GO TO 3200-SCAN-DONE
030100     END-IF.
030200     IF MT-PLATFORM-SKU(WS-MAP-IDX) NOT = OC-SKU-ID
030300         ADD 1 TO WS-MAP-IDX
030400         GO TO 3200-SCAN
030500     END-IF.
030600     MOVE 'YES' TO WS-FOUND-SW.
030700     PERFORM 3250-ACCUM-INVOICE-LINE THRU 3250-EXIT.
030800     ADD 1 TO WS-MAP-IDX.
030900     GO TO 3200-SCAN.
031000 3200-SCAN-DONE.
031100     IF WS-FOUND-SW = 'NO '
031200         MOVE 'YES' TO WS-MAPPING-ERROR-FOUND
031300         DISPLAY 'NO MAPPING FOR ORDER ' OC-ORDER-ID
031400                 ' SKU ' OC-SKU-ID
031500     END-IF.
031600 3200-EXIT.
031700     EXIT.
031800
031900 3250-ACCUM-INVOICE-LINE.
032000*    BR-8 - QUANTITY = ORDER QUANTITY TIMES MAPPING MULTIPLIER.
032100     MOVE 'NO ' TO WS-FOUND-SW.
032200     MOVE 1 TO WS-IL-IDX.
032300 3250-SCAN.
032400     IF WS-IL-IDX > WS-INVOICE-LINE-COUNT
032500         GO TO 3250-SCAN-DONE
032600     END-IF.
032700     IF IL-STOCK-ITEM-ID(WS-IL-IDX) = MT-STOCK-ITEM-ID(WS-MAP-IDX)
032800         MOVE 'YES' TO WS-FOUND-SW
032900         GO TO 3250-SCAN-DONE
033000     END-IF.
033100     ADD 1 TO WS-IL-IDX.
033200     GO TO 3250-SCAN.
033300 3250-SCAN-DONE.
033400     IF WS-FOUND-SW = 'NO '
033500         ADD 1 TO WS-INVOICE-LINE-COUNT
033600         MOVE WS-INVOICE-LINE-COUNT TO WS-IL-IDX
033700         MOVE MT-STOCK-ITEM-ID(WS-MAP-IDX)
033800                 TO IL-STOCK-ITEM-ID(WS-IL-IDX)
033900         MOVE MT-STOCK-ITEM-NAME(WS-MAP-IDX)
034000                 TO IL-STOCK-ITEM-NAME(WS-IL-IDX)
034100         MOVE ZERO TO IL-QUANTITY(WS-IL-IDX)
034200         MOVE ZERO TO IL-BEFORE-DISCOUNT-TOTAL(WS-IL-IDX)
034300         MOVE ZERO TO IL-DISCOUNT-TOTAL(WS-IL-IDX)
034400     END-IF.
034500     COMPUTE IL-QUANTITY(WS-IL-IDX) =
034600             IL-QUANTITY(WS-IL-IDX) +
034700             OC-QUANTITY * MT-MULTIPLIER(WS-MAP-IDX).
034800     ADD OC-SUBTOTAL-BEFORE TO
034850             IL-BEFORE-DISCOUNT-TOTAL(WS-IL-IDX).
034900     ADD OC-SELLER-DISCOUNT TO IL-DISCOUNT-TOTAL(WS-IL-IDX).
035000 3250-EXIT.
035100     EXIT.
035200
035300 3300-ACCUM-FINANCE-LINE.
035400*    BR-9 - PER-ORDER FINANCE SUMMARY, ORDERS KEPT IN INPUT ORDER.
035500     MOVE 'NO ' TO WS-FOUND-SW.
035600     MOVE 1 TO WS-FN-IDX.
035700 3300-SCAN.
035800     IF WS-FN-IDX > WS-FINANCE-COUNT
035900         GO TO 3300-SCAN-DONE
036000     END-IF.
036100     IF FT-ORDER-ID(WS-FN-IDX) = OC-ORDER-ID
036200         MOVE 'YES' TO WS-FOUND-SW
036300         GO TO 3300-SCAN-DONE
036400     END-IF.
036500     ADD 1 TO WS-FN-IDX.
036600     GO TO 3300-SCAN.
036700 3300-SCAN-DONE.
036800     IF WS-FOUND-SW = 'NO '
036900         ADD 1 TO WS-FINANCE-COUNT
037000         MOVE WS-FINANCE-COUNT TO WS-FN-IDX
037100         MOVE OC-ORDER-ID TO FT-ORDER-ID(WS-FN-IDX)
037200         MOVE ZERO TO FT-BEFORE-TOTAL(WS-FN-IDX)
037300         MOVE ZERO TO FT-DISCOUNT-TOTAL(WS-FN-IDX)
037400         MOVE ZERO TO FT-AFTER-TOTAL(WS-FN-IDX)
037500     END-IF.
037600     ADD OC-SUBTOTAL-BEFORE TO FT-BEFORE-TOTAL(WS-FN-IDX).
037700     ADD OC-SELLER-DISCOUNT TO FT-DISCOUNT-TOTAL(WS-FN-IDX).
037800     ADD OC-SUBTOTAL-AFTER  TO FT-AFTER-TOTAL(WS-FN-IDX).
037900 3300-EXIT.
038000     EXIT.
038100
038200 4000-OPEN-OUTPUTS.
038300     OPEN OUTPUT INVOICE-OUT-FILE.
038400     OPEN OUTPUT FINANCE-OUT-FILE.
038500     OPEN OUTPUT CANCELED-OUT-FILE.
038600     PERFORM 4100-ECHO-CANCELED THRU 4100-EXIT.
038700 4000-EXIT.
038800     EXIT.
038900
039000 4100-ECHO-CANCELED.
039100     MOVE 1 TO WS-CAN-IDX.
039200 4100-SCAN.
039300     IF WS-CAN-IDX > WS-CANCELED-COUNT
039400         GO TO 4100-EXIT
039500     END-IF.
039600     MOVE CT-ORDER-SN(WS-CAN-IDX) TO CN-OUT-ORDER-SN.
039700     WRITE CN-OUT-RECORD.
039800     ADD 1 TO WS-CAN-IDX.
039900     GO TO 4100-SCAN.
040000 4100-EXIT.
040100     EXIT.
040200
040300 5000-WRITE-INVOICE.
040400*    BR-8 FOOTER - TOTAL LINE SUMS BOTH AMOUNT COLUMNS.
040500     MOVE ZERO TO WS-TOTAL-BEFORE.
040600     MOVE ZERO TO WS-TOTAL-DISCOUNT.
040700     MOVE 1 TO WS-IL-IDX.
040800 5000-SCAN.
040900     IF WS-IL-IDX > WS-INVOICE-LINE-COUNT
041000         GO TO 5000-SCAN-DONE
041100     END-IF.
041200     MOVE IL-STOCK-ITEM-ID(WS-IL-IDX)   TO IV-STOCK-ITEM-ID.
041300     MOVE IL-STOCK-ITEM-NAME(WS-IL-IDX) TO IV-STOCK-ITEM-NAME.
041400     MOVE IL-QUANTITY(WS-IL-IDX)        TO IV-QUANTITY.
041500     MOVE IL-BEFORE-DISCOUNT-TOTAL(WS-IL-IDX) TO IV-AMOUNT-1.
041600     MOVE IL-DISCOUNT-TOTAL(WS-IL-IDX)        TO IV-AMOUNT-2.
041700     MOVE ZERO                                TO IV-AMOUNT-3.
041800     WRITE IV-RECORD.
041900     ADD IL-BEFORE-DISCOUNT-TOTAL(WS-IL-IDX) TO WS-TOTAL-BEFORE.
042000     ADD IL-DISCOUNT-TOTAL(WS-IL-IDX)        TO WS-TOTAL-DISCOUNT.
042100     ADD 1 TO WS-IL-IDX.
042200     GO TO 5000-SCAN.
042300 5000-SCAN-DONE.
042400     MOVE 'TOTAL' TO IV-STOCK-ITEM-ID.
042500     MOVE SPACES  TO IV-STOCK-ITEM-NAME.
042600     MOVE ZERO    TO IV-QUANTITY.
042700     MOVE WS-TOTAL-BEFORE   TO IV-AMOUNT-1.
042800     MOVE WS-TOTAL-DISCOUNT TO IV-AMOUNT-2.
042900     MOVE ZERO              TO IV-AMOUNT-3.
043000     WRITE IV-RECORD.
043100 5000-EXIT.
043200     EXIT.
043300
043400 6000-WRITE-FINANCE-SUMMARY.
043500*    BR-9 FOOTER - TOTAL LINE SUMS ALL THREE AMOUNT COLUMNS.
043600     MOVE ZERO TO WS-TOTAL-BEFORE.
043700     MOVE ZERO TO WS-TOTAL-DISCOUNT.
043800     MOVE ZERO TO WS-TOTAL-AFTER.
043900     MOVE 1 TO WS-FN-IDX.
044000 6000-SCAN.
044100     IF WS-FN-IDX > WS-FINANCE-COUNT
044200         GO TO 6000-SCAN-DONE
044300     END-IF.
044400     MOVE FT-ORDER-ID(WS-FN-IDX)       TO FN-ORDER-SN.
044500     MOVE FT-BEFORE-TOTAL(WS-FN-IDX)   TO FN-AMOUNT-1.
044600     MOVE FT-DISCOUNT-TOTAL(WS-FN-IDX) TO FN-AMOUNT-2.
044700     MOVE FT-AFTER-TOTAL(WS-FN-IDX)    TO FN-AMOUNT-3.
044800     MOVE SPACES                        TO FN-REPORTED-FILE.
044900     WRITE FN-RECORD.
045000     ADD FT-BEFORE-TOTAL(WS-FN-IDX)   TO WS-TOTAL-BEFORE.
045100     ADD FT-DISCOUNT-TOTAL(WS-FN-IDX) TO WS-TOTAL-DISCOUNT.
045200     ADD FT-AFTER-TOTAL(WS-FN-IDX)    TO WS-TOTAL-AFTER.
045300     ADD 1 TO WS-FN-IDX.
045400     GO TO 6000-SCAN.
045500 6000-SCAN-DONE.
045600     MOVE 'TOTAL'            TO FN-ORDER-SN.
045700     MOVE WS-TOTAL-BEFORE    TO FN-AMOUNT-1.
045800     MOVE WS-TOTAL-DISCOUNT  TO FN-AMOUNT-2.
045900     MOVE WS-TOTAL-AFTER     TO FN-AMOUNT-3.
046000     MOVE SPACES             TO FN-REPORTED-FILE.
046100     WRITE FN-RECORD.
046200 6000-EXIT.
046300     EXIT.
046400
046500 9000-CLOSE-ALL.
046600     CLOSE INVOICE-OUT-FILE.
046700     CLOSE FINANCE-OUT-FILE.
046800     CLOSE CANCELED-OUT-FILE.
046900 9000-EXIT.
047000     EXIT.
