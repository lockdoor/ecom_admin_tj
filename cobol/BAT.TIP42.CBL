000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.            PLATFORM-B-ORDER-BATCH.
000300 AUTHOR.                MDS. MODIFIED BY SAH.
000400 INSTALLATION.          MDS DATA CENTER - BATCH PRODUCTION.
000500 DATE-WRITTEN.          09/02/1988.
000600 DATE-COMPILED.
000700 SECURITY.              COMPANY CONFIDENTIAL - RESTRICTED DIST.
000800
000900*****************************************************************
001000* ORIGINALLY THE MAIL-ORDER CASE-PACK INVOICE BATCH.  REPOINTED  *
001100* IN 2017 AT THE MARKETPLACE-B ORDER-ITEM EXPORT.  EXCLUDES      *
001200* CANCELED ORDER ITEMS, MAPS EACH PLATFORM SKU PREFIX TO ONE OR  *
001300* MORE STOCK ITEMS, AND WRITES ONE INVOICE AGGREGATED PER STOCK  *
001400* ITEM.  SEE ORB.TIP33 AND MAP.TIP31 FOR THE RECORD LAYOUTS      *
001500* RESTATED BELOW.                                                 *
001600*****************************************************************
001700*-----------------------------------------------------------------
001800* CHANGE LOG
001900*-----------------------------------------------------------------
002000* DATE       BY   TKT#      DESCRIPTION
002100* 09/02/88   RKF  CR-0151   ORIGINAL RELEASE - CASE-PACK MAIL
002200*                           ORDER INVOICE, MULTIPLIER LOOKUP ONLY.
002300* 01/17/91   DWB  CR-0209   INVOICE NUMBER CARRIED THROUGH AS
002400*                           INFORMATIONAL (NOT USED IN TOTALS).
002500* 11/09/98   TLO  Y2K-0031  NO DATE FIELDS ON THIS RUN - ENTRY
002600*                           MADE FOR Y2K SIGN-OFF ONLY.
002700* 02/20/17   SAH  MK-1103   REPOINTED AT MARKETPLACE-B ORDER-ITEM
002800*                           EXPORT; RENAMED FROM CASE-PACK BATCH.
002900* 04/03/17   SAH  MK-1120   SELLER-DISCOUNT MAY ARRIVE BLANK -
003000*                           TREATED AS ZERO (SEE 3000 PARAGRAPH).
003100* 08/14/19   SAH  MK-1189   SKU WIDENED TO 30 BYTES; MAPPING KEY
003200*                           IS NOW ONLY THE TEXT BEFORE THE '_'.
003300* 09/30/19   SAH  MK-1201   INVOICE OUTPUT FILE NAME NOW CARRIES
003400*                           THE DISTINCT ORDER COUNT FOR THE RUN.
003450* 01/18/22   SAH  MK-1299   SUBSCRIPTS AND STANDALONE COUNTERS
003460*                           RESTATED AS 77-LEVEL ITEMS PER THE
003470*                           STANDARDS DESK AUDIT.
003500*-----------------------------------------------------------------
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT MAPPING-FILE ASSIGN TO "MAPFILE"
004400         ORGANIZATION IS LINE SEQUENTIAL.
004500
004600     SELECT ORDER-B-FILE ASSIGN TO "ORDERB"
004700         ORGANIZATION IS LINE SEQUENTIAL.
004800
004900     SELECT CANCELED-FILE OPTIONAL ASSIGN TO "CANCFILE"
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-CANC-STATUS.
005200
005300     SELECT CANCELED-OUT-FILE ASSIGN TO "CANCECHO"
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500
005600     SELECT INVOICE-OUT-FILE ASSIGN TO WS-INVOICE-FILE-NAME
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  MAPPING-FILE
006200     LABEL RECORD IS STANDARD
006300     RECORD CONTAINS 127 CHARACTERS
006400     DATA RECORD IS MAP-RECORD.
006500 01  MAP-RECORD.
006600     05  MAP-PLATFORM-SKU              PIC X(20).
006700     05  MAP-PLATFORM-NAME             PIC X(40).
006800     05  MAP-STOCK-ITEM-ID             PIC X(12).
006900     05  MAP-STOCK-ITEM-NAME           PIC X(40).
007000     05  MAP-MULTIPLIER                PIC S9(5).
007050     05  MAP-SINGLE-ITEM-AREA REDEFINES MAP-MULTIPLIER.
007060*        NOT USED BY THIS BATCH - UNIT 2 HAS NO BUNDLE RATIO.
007070         10  FILLER                    PIC X(5).
007100     05  MAP-RATIO                     PIC S9(1)V9(4).
007500     05  FILLER                        PIC X(5).
007600
007700 FD  ORDER-B-FILE
007800     LABEL RECORD IS STANDARD
007900     RECORD CONTAINS 164 CHARACTERS
008000     DATA RECORD IS OB-RECORD.
008100 01  OB-RECORD.
008200     05  OB-ORDER-ITEM-ID               PIC X(20).
008300     05  OB-ORDER-NUMBER                PIC X(20).
008400     05  OB-INVOICE-NUMBER              PIC X(20).
008500     05  OB-PRICE-AREA.
008600         10  OB-PAID-PRICE              PIC S9(7)V99.
008700         10  OB-UNIT-PRICE              PIC S9(7)V99.
008800         10  OB-SELLER-DISCOUNT         PIC S9(7)V99.
008810     05  OB-PRE-1991-PRICE-AREA REDEFINES OB-PRICE-AREA.
008820*        BEFORE CR-0209 THE LINE CARRIED ONLY PAID AND UNIT
008830*        PRICE; SELLER DISCOUNT DID NOT EXIST.
008840         10  OB-OLD-PAID-PRICE          PIC S9(7)V99.
008850         10  OB-OLD-UNIT-PRICE          PIC S9(7)V99.
008860         10  FILLER                     PIC X(9).
008900     05  OB-ITEM-NAME                   PIC X(40).
009000     05  OB-SKU                         PIC X(30).
009100     05  OB-SKU-PARTS REDEFINES OB-SKU.
009200*        MAPPING KEY IS THE PORTION BEFORE THE FIRST '_'.
009300         10  OB-SKU-MAP-KEY-AND-SUFFIX  PIC X(30).
010000     05  FILLER                         PIC X(07).
010100
010200 FD  CANCELED-FILE
010300     LABEL RECORD IS STANDARD
010400     RECORD CONTAINS 20 CHARACTERS
010500     DATA RECORD IS CN-RECORD.
010600 01  CN-RECORD.
010700     05  CN-ORDER-SN                   PIC X(20).
010800
010900 FD  CANCELED-OUT-FILE
011000     LABEL RECORD IS STANDARD
011100     RECORD CONTAINS 20 CHARACTERS
011200     DATA RECORD IS CN-OUT-RECORD.
011300 01  CN-OUT-RECORD.
011400     05  CN-OUT-ORDER-SN                PIC X(20).
011500
011600 FD  INVOICE-OUT-FILE
011700     LABEL RECORD IS STANDARD
011800     RECORD CONTAINS 92 CHARACTERS
011900     DATA RECORD IS IV-RECORD.
012000 01  IV-RECORD.
012100     05  IV-STOCK-ITEM-ID               PIC X(12).
012200     05  IV-STOCK-ITEM-NAME             PIC X(40).
012300     05  IV-QUANTITY                    PIC S9(7).
012400     05  IV-AMOUNT-1                    PIC S9(9)V99.
012500     05  IV-AMOUNT-2                    PIC S9(9)V99.
012600     05  IV-AMOUNT-3                    PIC S9(9)V99.
012700
012800 WORKING-STORAGE SECTION.
012900 01  WS-SWITCHES.
013000     05  WS-CANC-FILE-PRESENT          PIC X(3)  VALUE 'NO '.
013100     05  WS-MAPPING-ERROR-FOUND        PIC X(3)  VALUE 'NO '.
013200
013300 01  WS-FILE-STATUSES.
013400     05  WS-CANC-STATUS                PIC X(2).
013500
013600 77  WS-INVOICE-FILE-NAME              PIC X(20) VALUE SPACES.
013700 77  WS-ORDER-COUNT-DISPLAY            PIC 9(5)  VALUE ZERO.
013800
013900 77  WS-OB-MAP-KEY                     PIC X(30) VALUE SPACES.
014000 77  WS-OB-DISCOUNT                    PIC S9(7)V99 VALUE ZERO.
014100
014200*    MK-1299 - SUBSCRIPTS RESTATED AS STANDALONE 77-LEVEL ITEMS,
014300 77  WS-MAP-IDX                    PIC S9(4) COMP.
014400 77  WS-CAN-IDX                    PIC S9(4) COMP.
014500 77  WS-SEEN-IDX                   PIC S9(4) COMP.
014600 77  WS-IL-IDX                     PIC S9(4) COMP.
014700 77  WS-FOUND-SW                   PIC X(3).
014800
014900 01  WS-MAPPING-TABLE.
015000     05  MT-ENTRY OCCURS 300 TIMES.
015100         10  MT-PLATFORM-SKU            PIC X(20).
015200         10  MT-STOCK-ITEM-ID           PIC X(12).
015300         10  MT-STOCK-ITEM-NAME         PIC X(40).
015400         10  MT-MULTIPLIER              PIC S9(5) COMP.
015500 77  WS-MAPPING-COUNT                  PIC S9(4) COMP VALUE ZERO.
015600
015700 01  WS-CANCELED-TABLE.
015800     05  CT-ENTRY OCCURS 300 TIMES.
015900         10  CT-ORDER-ITEM-ID           PIC X(20).
016000 77  WS-CANCELED-COUNT                 PIC S9(4) COMP VALUE ZERO.
016100
016200 01  WS-ORDER-SEEN-TABLE.
016300     05  OS-ENTRY OCCURS 300 TIMES.
016400         10  OS-ORDER-NUMBER            PIC X(20).
016500 77  WS-ORDER-SEEN-COUNT                PIC S9(4) COMP VALUE ZERO.
016600
016700 01  WS-INVOICE-LINE-TABLE.
016800     05  IL-ENTRY OCCURS 200 TIMES.
016900         10  IL-STOCK-ITEM-ID           PIC X(12).
017000         10  IL-STOCK-ITEM-NAME         PIC X(40).
017100         10  IL-QUANTITY                PIC S9(7) COMP.
017200         10  IL-PAID-TOTAL              PIC S9(9)V99.
017300         10  IL-UNIT-TOTAL               PIC S9(9)V99.
017400         10  IL-DISCOUNT-TOTAL           PIC S9(9)V99.
017500 77  WS-INVOICE-LINE-COUNT             PIC S9(4) COMP VALUE ZERO.
017600
017700 77  WS-TOTAL-PAID                     PIC S9(9)V99 VALUE ZERO.
017800 77  WS-TOTAL-UNIT                     PIC S9(9)V99 VALUE ZERO.
017900 77  WS-TOTAL-DISCOUNT                 PIC S9(9)V99 VALUE ZERO.
018000
018100 77  WS-MESSAGE-LINE                   PIC X(80).
018200
018300 PROCEDURE DIVISION.
018400
018500*    NOTE - ALL TABLE SCANS IN THIS PROGRAM LOOP BY GO TO WITHIN
018600*    THE OWNING PARAGRAPH'S RANGE, NOT BY INLINE PERFORM.
018700
018800 0000-MAINLINE.
018900     PERFORM 2000-LOAD-MAPPING-TABLE THRU 2000-EXIT.
019000     PERFORM 2100-LOAD-CANCELED-TABLE THRU 2100-EXIT.
019100     PERFORM 3000-READ-AND-MERGE-ORDERS THRU 3000-EXIT.
019200     IF WS-MAPPING-ERROR-FOUND = 'YES'
019300         DISPLAY 'BAT.TIP42 - RUN TERMINATED - UNMAPPED ORDER '
019400                 'LINES LISTED ABOVE.  NO OUTPUT PRODUCED.'
019500         STOP RUN
019600     END-IF.
019700     MOVE WS-ORDER-SEEN-COUNT TO WS-ORDER-COUNT-DISPLAY.
019800     STRING 'INVCOUT' DELIMITED BY SIZE                           MK-1201 
019900            WS-ORDER-COUNT-DISPLAY DELIMITED BY SIZE
020000            INTO WS-INVOICE-FILE-NAME.
020100     PERFORM 4000-OPEN-OUTPUTS THRU 4000-EXIT.
020200     PERFORM 5000-WRITE-INVOICE THRU 5000-EXIT.
020300     PERFORM 9000-CLOSE-ALL THRU 9000-EXIT.
020400     STOP RUN.
020500
020600 2000-LOAD-MAPPING-TABLE.
020700     OPEN INPUT MAPPING-FILE.
020800 2000-READ-MAP.
020900     READ MAPPING-FILE
021000         AT END
021100             GO TO 2000-DONE.
021200     IF MAP-PLATFORM-SKU = SPACES
021300     OR MAP-STOCK-ITEM-ID = SPACES
021400     OR MAP-STOCK-ITEM-NAME = SPACES
021500         GO TO 2000-READ-MAP
021600     END-IF.
021700     ADD 1 TO WS-MAPPING-COUNT.
021800     MOVE MAP-PLATFORM-SKU    TO
021850             MT-PLATFORM-SKU(WS-MAPPING-COUNT).
021900     MOVE MAP-STOCK-ITEM-ID   TO
021950             MT-STOCK-ITEM-ID(WS-MAPPING-COUNT).
022000     MOVE MAP-STOCK-ITEM-NAME TO
022050             MT-STOCK-ITEM-NAME(WS-MAPPING-COUNT).
022100     MOVE MAP-MULTIPLIER      TO MT-MULTIPLIER(WS-MAPPING-COUNT).
022200     GO TO 2000-READ-MAP.
022300 2000-DONE.
022400     CLOSE MAPPING-FILE.
022500 2000-EXIT.
022600     EXIT.
022700
022800 2100-LOAD-CANCELED-TABLE.
022900     OPEN INPUT CANCELED-FILE.
023000     IF WS-CANC-STATUS = '00'
023100         MOVE 'YES' TO WS-CANC-FILE-PRESENT
023200     ELSE
023300         GO TO 2100-EXIT
023400     END-IF.
023500 2100-READ-CANC.
023600     READ CANCELED-FILE
023700         AT END
023800             GO TO 2100-DONE.
023900     ADD 1 TO WS-CANCELED-COUNT.
024000     MOVE CN-ORDER-SN TO CT-ORDER-ITEM-ID(WS-CANCELED-COUNT).
024100     GO TO 2100-READ-CANC.
024200 2100-DONE.
024300     CLOSE CANCELED-FILE.
024400 2100-EXIT.
024500     EXIT.
024600
024700 3000-READ-AND-MERGE-ORDERS.
024800     OPEN INPUT ORDER-B-FILE.
024900 3000-READ-ORDER.
025000     READ ORDER-B-FILE
025100         AT END
025200             GO TO 3000-DONE.
025300     PERFORM 3100-SEARCH-CANCELED THRU 3100-EXIT.
025400     IF WS-FOUND-SW = 'YES'
025500         GO TO 3000-READ-ORDER
025600     END-IF.
025700     IF OB-SELLER-DISCOUNT NOT NUMERIC
025800         MOVE ZERO TO WS-OB-DISCOUNT
025900     ELSE
026000         MOVE OB-SELLER-DISCOUNT TO WS-OB-DISCOUNT
026100     END-IF.
026200     PERFORM 3150-MARK-ORDER-SEEN THRU 3150-EXIT.
026300     MOVE SPACES TO WS-OB-MAP-KEY.
026400     UNSTRING OB-SKU DELIMITED BY '_'
026500         INTO WS-OB-MAP-KEY.
026600     PERFORM 3200-MERGE-MAPPING THRU 3200-EXIT.
026700     GO TO 3000-READ-ORDER.
026800 3000-DONE.
026900     CLOSE ORDER-B-FILE.
027000 3000-EXIT.
027100     EXIT.
027200
027300 3100-SEARCH-CANCELED.
027400     MOVE 'NO ' TO WS-FOUND-SW.
027500     IF WS-CANCELED-COUNT = ZERO
027600         GO TO 3100-EXIT
027700     END-IF.
027800     MOVE 1 TO WS-CAN-IDX.
027900 3100-SCAN.
028000     IF WS-CAN-IDX > WS-CANCELED-COUNT
028100         GO TO 3100-EXIT
028200     END-IF.
028300     IF OB-ORDER-ITEM-ID = CT-ORDER-ITEM-ID(WS-CAN-IDX)
028400         MOVE 'YES' TO WS-FOUND-SW
028500         GO TO 3100-EXIT
028600     END-IF.
028700     ADD 1 TO WS-CAN-IDX.
028800     GO TO 3100-SCAN.
028900 3100-EXIT.
029000     EXIT.
029100
029200 3150-MARK-ORDER-SEEN.
029300     MOVE 'NO ' TO WS-FOUND-SW.
029400     MOVE 1 TO WS-SEEN-IDX.
029500 3150-SCAN.
029600     IF WS-SEEN-IDX > WS-ORDER-SEEN-COUNT
029700         GO TO 3150-SCAN-DONE
029800     END-IF.
029900     IF OB-ORDER-NUMBER = OS-ORDER-NUMBER(WS-SEEN-IDX)
030000         MOVE 'YES' TO WS-FOUND-SW
030100         GO TO 3150-SCAN-DONE
030200     END-IF.
030300     ADD 1 TO WS-SEEN-IDX.
030400     GO TO 3150-SCAN.
030500 3150-SCAN-DONE.
030600     IF WS-FOUND-SW = 'NO '
030700         ADD 1 TO WS-ORDER-SEEN-COUNT
030800         MOVE OB-ORDER-NUMBER
030900                 TO OS-ORDER-NUMBER(WS-ORDER-SEEN-COUNT)
031000     END-IF.
031100 3150-EXIT.
031200     EXIT.
031300
031400 3200-MERGE-MAPPING.
031500*    BR-5 - STOP WITH NO OUTPUT IF THE SKU KEY HAS NO MAPPING ROW.
031600     MOVE ZERO TO WS-MAP-IDX.
031700     MOVE 1 TO WS-MAP-IDX.
031800     MOVE 'NO ' TO WS-FOUND-SW.
031900 3200-SCAN.
032000     IF WS-MAP-IDX > WS-MAPPING-COUNT
032100         GO TO 3200-SCAN-DONE
032200     END-IF.
032300     IF MT-PLATFORM-SKU(WS-MAP-IDX) NOT = WS-OB-MAP-KEY
032400         ADD 1 TO WS-MAP-IDX
032500         GO TO 3200-SCAN
032600     END-IF.
032700     MOVE 'YES' TO WS-FOUND-SW.
032800     PERFORM 3250-ACCUM-INVOICE-LINE THRU 3250-EXIT.
032900     ADD 1 TO WS-MAP-IDX.
033000     GO TO 3200-SCAN.
033100 3200-SCAN-DONE.
033200     IF WS-FOUND-SW = 'NO '
033300         MOVE 'YES' TO WS-MAPPING-ERROR-FOUND
033400         DISPLAY 'NO MAPPING FOR ORDER-ITEM ' OB-ORDER-ITEM-ID
033500                 ' SKU ' WS-OB-MAP-KEY
033600     END-IF.
033700 3200-EXIT.
033800     EXIT.
033900
034000 3250-ACCUM-INVOICE-LINE.
034100*    BR-7 - QUANTITY IS THE MAPPING MULTIPLIER ITSELF, ONE ADD
034200*    PER MERGED LINE - NOT QUANTITY TIMES MULTIPLIER.
034300     MOVE 'NO ' TO WS-FOUND-SW.
034400     MOVE 1 TO WS-IL-IDX.
034500 3250-SCAN.
034600     IF WS-IL-IDX > WS-INVOICE-LINE-COUNT
034700         GO TO 3250-SCAN-DONE
034800     END-IF.
034900     IF IL-STOCK-ITEM-ID(WS-IL-IDX) = MT-STOCK-ITEM-ID(WS-MAP-IDX)
035000         MOVE 'YES' TO WS-FOUND-SW
035100         GO TO 3250-SCAN-DONE
035200     END-IF.
035300     ADD 1 TO WS-IL-IDX.
035400     GO TO 3250-SCAN.
035500 3250-SCAN-DONE.
035600     IF WS-FOUND-SW = 'NO '
035700         ADD 1 TO WS-INVOICE-LINE-COUNT
035800         MOVE WS-INVOICE-LINE-COUNT TO WS-IL-IDX
035900         MOVE MT-STOCK-ITEM-ID(WS-MAP-IDX)
036000                 TO IL-STOCK-ITEM-ID(WS-IL-IDX)
036100         MOVE MT-STOCK-ITEM-NAME(WS-MAP-IDX)
036200                 TO IL-STOCK-ITEM-NAME(WS-IL-IDX)
036300         MOVE ZERO TO IL-QUANTITY(WS-IL-IDX)
036400         MOVE ZERO TO IL-PAID-TOTAL(WS-IL-IDX)
036500         MOVE ZERO TO IL-UNIT-TOTAL(WS-IL-IDX)
036600         MOVE ZERO TO IL-DISCOUNT-TOTAL(WS-IL-IDX)
036700     END-IF.
036800     ADD MT-MULTIPLIER(WS-MAP-IDX)   TO IL-QUANTITY(WS-IL-IDX).
036900     ADD OB-PAID-PRICE               TO IL-PAID-TOTAL(WS-IL-IDX).
037000     ADD OB-UNIT-PRICE               TO IL-UNIT-TOTAL(WS-IL-IDX).
037100     ADD WS-OB-DISCOUNT              TO
037150             IL-DISCOUNT-TOTAL(WS-IL-IDX).
037200 3250-EXIT.
037300     EXIT.
037400
037500 4000-OPEN-OUTPUTS.
037600     OPEN OUTPUT INVOICE-OUT-FILE.
037700     OPEN OUTPUT CANCELED-OUT-FILE.
037800     PERFORM 4100-ECHO-CANCELED THRU 4100-EXIT.
037900 4000-EXIT.
038000     EXIT.
038100
038200 4100-ECHO-CANCELED.
038300     MOVE 1 TO WS-CAN-IDX.
038400 4100-SCAN.
038500     IF WS-CAN-IDX > WS-CANCELED-COUNT
038600         GO TO 4100-EXIT
038700     END-IF.
038800     MOVE CT-ORDER-ITEM-ID(WS-CAN-IDX) TO CN-OUT-ORDER-SN.
038900     WRITE CN-OUT-RECORD.
039000     ADD 1 TO WS-CAN-IDX.
039100     GO TO 4100-SCAN.
039200 4100-EXIT.
039300     EXIT.
039400
039500 5000-WRITE-INVOICE.
039600*    BR-7 FOOTER - TOTAL LINE SUMS PAID/UNIT/DISCOUNT; QUANTITY
039700*    IS LEFT ZERO (NOT MEANINGFUL ON THE TOTAL LINE).
039800     MOVE ZERO TO WS-TOTAL-PAID.
039900     MOVE ZERO TO WS-TOTAL-UNIT.
040000     MOVE ZERO TO WS-TOTAL-DISCOUNT.
040100     MOVE 1 TO WS-IL-IDX.
040200 5000-SCAN.
040300     IF WS-IL-IDX > WS-INVOICE-LINE-COUNT
040400         GO TO 5000-SCAN-DONE
040500     END-IF.
040600     MOVE IL-STOCK-ITEM-ID(WS-IL-IDX)   TO IV-STOCK-ITEM-ID.
040700     MOVE IL-STOCK-ITEM-NAME(WS-IL-IDX) TO IV-STOCK-ITEM-NAME.
040800     MOVE IL-QUANTITY(WS-IL-IDX)        TO IV-QUANTITY.
040900     MOVE IL-PAID-TOTAL(WS-IL-IDX)      TO IV-AMOUNT-1.
041000     MOVE IL-UNIT-TOTAL(WS-IL-IDX)      TO IV-AMOUNT-2.
041100     MOVE IL-DISCOUNT-TOTAL(WS-IL-IDX)  TO IV-AMOUNT-3.
041200     WRITE IV-RECORD.
041300     ADD IL-PAID-TOTAL(WS-IL-IDX)     TO WS-TOTAL-PAID.
041400     ADD IL-UNIT-TOTAL(WS-IL-IDX)     TO WS-TOTAL-UNIT.
041500     ADD IL-DISCOUNT-TOTAL(WS-IL-IDX) TO WS-TOTAL-DISCOUNT.
041600     ADD 1 TO WS-IL-IDX.
041700     GO TO 5000-SCAN.
041800 5000-SCAN-DONE.
041900     MOVE 'TOTAL'  TO IV-STOCK-ITEM-ID.
042000     MOVE SPACES   TO IV-STOCK-ITEM-NAME.
042100     MOVE ZERO     TO IV-QUANTITY.
042200     MOVE WS-TOTAL-PAID     TO IV-AMOUNT-1.
042300     MOVE WS-TOTAL-UNIT     TO IV-AMOUNT-2.
042400     MOVE WS-TOTAL-DISCOUNT TO IV-AMOUNT-3.
042500     WRITE IV-RECORD.
042600 5000-EXIT.
042700     EXIT.
042800
042900 9000-CLOSE-ALL.
043000     CLOSE INVOICE-OUT-FILE.
043100     CLOSE CANCELED-OUT-FILE.
043200 9000-EXIT.
043300     EXIT.
