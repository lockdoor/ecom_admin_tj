000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.            871-REPORT.
000300 AUTHOR.                MDS. MODIFIED BY SAH.
000400 INSTALLATION.          MDS DATA CENTER - BATCH PRODUCTION.
000500 DATE-WRITTEN.          03/11/1987.
000600 DATE-COMPILED.
000700 SECURITY.              COMPANY CONFIDENTIAL - RESTRICTED DIST.
000800
000900*****************************************************************
001000* TARGET-TABLE LAYOUT FOR THE INVOICE OUTPUT WRITTEN BY ALL     *
001100* THREE MARKETPLACE ORDER-BATCH JOBS (BAT.TIP41/42/43).  UNIT 1 *
001200* WRITES MANY GROUPS (ONE NO-VAT GROUP PLUS ONE PER VAT ORDER)  *
001300* INTO ONE FILE WITH A GROUP-HEADER LINE AHEAD OF EACH GROUP;   *
001400* UNITS 2 AND 3 WRITE A SINGLE GROUP.  STOCK-ITEM-ID '00-0000-00'
001500* FLAGS THE SHIPPING-FEE LINE (UNIT 1 ONLY); 'TOTAL' FLAGS THE  *
001600* FOOTER LINE ON EVERY UNIT.                                    *
001700*****************************************************************
001800*-----------------------------------------------------------------
001900* CHANGE LOG
002000*-----------------------------------------------------------------
002100* DATE       BY   TKT#      DESCRIPTION
002200* 03/11/87   RKF  CR-0118   ORIGINAL LAYOUT - SINGLE-COLUMN
002300*                           CATALOG INVOICE LINE.
002400* 09/02/88   RKF  CR-0151   ADDED SECOND AND THIRD AMOUNT COLUMN
002500*                           FOR CASE-PACK INVOICE BREAKOUT.
002600* 11/09/98   TLO  Y2K-0031  NO DATE FIELDS ON THIS RECORD - LOG
002700*                           ENTRY MADE FOR Y2K SIGN-OFF ONLY.
002800* 02/20/17   SAH  MK-1106   REPOINTED AT MARKETPLACE INVOICE
002900*                           OUTPUT (WAS CATALOG INVOICE PRINT).
003000* 04/03/17   SAH  MK-1121   ADDED '00-0000-00' SHIPPING-LINE AND
003100*                           'TOTAL' FOOTER CONVENTION FOR UNIT 1.
003150* 01/18/22   SAH  MK-1299   ADDED STANDALONE 77-LEVEL REC-COUNT
003160*                           AND EOF-SWITCH CARRIED FOR CALLERS.
003200*-----------------------------------------------------------------
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT INVOICE-OUT-FILE ASSIGN TO "INVCOUT"
004100         ORGANIZATION IS LINE SEQUENTIAL.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  INVOICE-OUT-FILE
004600     LABEL RECORD IS STANDARD
004700     RECORD CONTAINS 92 CHARACTERS
004800     DATA RECORD IS IV-RECORD.
004900
005000 01  IV-RECORD.
005100     05  IV-STOCK-ITEM-ID               PIC X(12).
005200         88  IV-SHIPPING-FEE-LINE           VALUE '00-0000-00'.
005300         88  IV-TOTAL-LINE                  VALUE 'TOTAL'.
005400     05  IV-STOCK-ITEM-NAME              PIC X(40).
005410     05  IV-GROUP-HEADER-AREA REDEFINES IV-STOCK-ITEM-NAME.
005420*        WHEN IV-STOCK-ITEM-ID IS SPACES THE LINE IS A GROUP
005430*        HEADER (UNIT 1) - NAME POSITION CARRIES THE LABEL
005440*        'NO-VAT-NNN-ORDERS' OR THE VAT ORDER NUMBER INSTEAD.
005450         10  IV-GROUP-LABEL              PIC X(40).
005500     05  IV-QUANTITY                     PIC S9(7).
005510     05  IV-QUANTITY-UNSIGNED REDEFINES IV-QUANTITY.
005520*        UNSIGNED VIEW USED BY THE OLD PRINT ROUTINE - INVOICE
005530*        QUANTITIES ARE NEVER NEGATIVE.
005540         10  IV-QUANTITY-DISPLAY         PIC 9(7).
005600     05  IV-AMOUNT-AREA.
005700         10  IV-AMOUNT-1                 PIC S9(9)V99.
005800         10  IV-AMOUNT-2                 PIC S9(9)V99.
005900         10  IV-AMOUNT-3                 PIC S9(9)V99.
006000     05  IV-PRE-1988-AMOUNT-AREA REDEFINES IV-AMOUNT-AREA.
006100*        BEFORE CR-0151 THE LINE CARRIED ONE AMOUNT COLUMN.
006200         10  IV-OLD-AMOUNT-1             PIC S9(9)V99.
006300         10  FILLER                      PIC X(22).
007300
007400 WORKING-STORAGE SECTION.
007410*    MK-1299 - STANDALONE COUNTERS CARRIED FOR THE LOAD JOBS THAT
007420*    POINT AT THIS LAYOUT (BAT.TIP41/42/43 FOR INVOICE-OUT-FILE).
007430 77  WS-IV-REC-COUNT               PIC S9(7) COMP VALUE ZERO.
007440 77  WS-IV-EOF-SWITCH              PIC X(01) VALUE 'N'.
007450     88  WS-IV-EOF                     VALUE 'Y'.
007460     88  WS-IV-NOT-EOF                 VALUE 'N'.
007500 PROCEDURE DIVISION.
007600     STOP RUN.
