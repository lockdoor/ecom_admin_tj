000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.            PLATFORM-B-ORDER-DETAIL.
000300 AUTHOR.                MDS. MODIFIED BY SAH.
000400 INSTALLATION.          MDS DATA CENTER - BATCH PRODUCTION.
000500 DATE-WRITTEN.          09/02/1988.
000600 DATE-COMPILED.
000700 SECURITY.              COMPANY CONFIDENTIAL - RESTRICTED DIST.
000800
000900*****************************************************************
001000* LAYOUT OF THE MARKETPLACE-B ORDER-ITEM EXPORT READ BY THE     *
001100* PLATFORM-B ORDER BATCH (BAT.TIP42).  CANCELED LINES ARE       *
001200* EXCLUDED BY ORDER-ITEM-ID, NOT BY ORDER NUMBER.  THE          *
001300* MAPPING KEY IS ONLY THE PART OF OB-SKU BEFORE THE FIRST '_'.  *
001400*****************************************************************
001500*-----------------------------------------------------------------
001600* CHANGE LOG
001700*-----------------------------------------------------------------
001800* DATE       BY   TKT#      DESCRIPTION
001900* 09/02/88   RKF  CR-0151   ORIGINAL LAYOUT - CASE-PACK MAIL
002000*                           ORDER ITEM LINE.
002100* 01/17/91   DWB  CR-0209   ADDED INVOICE-NUMBER (INFORMATIONAL).
002200* 11/09/98   TLO  Y2K-0031  NO DATE FIELDS ON THIS RECORD - LOG
002300*                           ENTRY MADE FOR Y2K SIGN-OFF ONLY.
002400* 02/20/17   SAH  MK-1103   REPOINTED AT MARKETPLACE-B ORDER-ITEM
002500*                           EXPORT (WAS MAIL-ORDER ITEM FILE).
002600* 04/03/17   SAH  MK-1120   ADDED SELLER-DISCOUNT - PLATFORM MAY
002700*                           SEND THIS COLUMN BLANK, TREAT AS 0.
002800* 08/14/19   SAH  MK-1189   SKU WIDENED TO 30 BYTES - PLATFORM
002900*                           SUFFIXES VARIANT CODE AFTER '_'.
002950* 01/18/22   SAH  MK-1299   ADDED STANDALONE 77-LEVEL REC-COUNT
002960*                           AND EOF-SWITCH CARRIED FOR CALLERS.
003000*-----------------------------------------------------------------
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT ORDER-B-FILE ASSIGN TO "ORDERB"
003900         ORGANIZATION IS LINE SEQUENTIAL.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  ORDER-B-FILE
004400     LABEL RECORD IS STANDARD
004500     RECORD CONTAINS 164 CHARACTERS
004600     DATA RECORD IS OB-RECORD.
004700
004800 01  OB-RECORD.
004900     05  OB-ORDER-ITEM-ID               PIC X(20).
005000     05  OB-ORDER-NUMBER                PIC X(20).
005100     05  OB-INVOICE-NUMBER               PIC X(20).
005200     05  OB-PRICE-AREA.
005300         10  OB-PAID-PRICE              PIC S9(7)V99.
005400         10  OB-UNIT-PRICE              PIC S9(7)V99.
005500         10  OB-SELLER-DISCOUNT         PIC S9(7)V99.
005510         10  OB-PRE-2017-DISCOUNT-AREA
005520             REDEFINES OB-SELLER-DISCOUNT  PIC X(9).
005530*            BEFORE MK-1120 THIS POSITION WAS UNUSED FILLER.
005600     05  OB-PRE-1991-PRICE-AREA REDEFINES OB-PRICE-AREA.
005650*        BEFORE CR-0209 THE LINE CARRIED ONLY PAID AND UNIT
005660*        PRICE; SELLER DISCOUNT DID NOT EXIST AND WAS FILLER.
005670         10  OB-OLD-PAID-PRICE          PIC S9(7)V99.
005680         10  OB-OLD-UNIT-PRICE          PIC S9(7)V99.
005690         10  FILLER                     PIC X(9).
005700     05  OB-ITEM-NAME                   PIC X(40).
005800     05  OB-SKU                         PIC X(30).
005900     05  OB-SKU-PARTS REDEFINES OB-SKU.
006000*        MAPPING KEY IS THE PORTION BEFORE THE FIRST '_'; THE
006100*        SUFFIX IS A PLATFORM VARIANT CODE, NOT PART OF THE KEY.
006200         10  OB-SKU-MAP-KEY-AND-SUFFIX  PIC X(30).
007100     05  FILLER                         PIC X(07).
007200
007300 WORKING-STORAGE SECTION.
007310*    MK-1299 - STANDALONE COUNTERS CARRIED FOR THE LOAD JOB THAT
007320*    POINTS AT THIS LAYOUT (BAT.TIP42 FOR THE ORDER-B DETAIL).
007330 77  WS-OB-REC-COUNT               PIC S9(7) COMP VALUE ZERO.
007340 77  WS-OB-EOF-SWITCH              PIC X(01) VALUE 'N'.
007350     88  WS-OB-EOF                     VALUE 'Y'.
007360     88  WS-OB-NOT-EOF                 VALUE 'N'.
007400 PROCEDURE DIVISION.
007500     STOP RUN.
